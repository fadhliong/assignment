000100******************************************************************
000200* FECHA       : 10/05/1998                                       *
000300* PROGRAMADOR : PEDRO ESTEBAN DIAZ RAMOS (PEDR)                  *
000400* APLICACION  : CUENTAS DE AHORRO                                *
000500* PROGRAMA    : AHOSTMT1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECIBE UNA SOLICITUD DE ESTADO DE CUENTA         *
000800*             : MENSUAL (NUMERO DE CUENTA Y PERIODO AAAAMM),     *
000900*             : CALCULA EL SALDO HISTORICO AL CIERRE DEL MES,    *
001000*             : LIQUIDA EL INTERES DEL MES PRORRATEANDO LOS      *
001100*             : SALDOS DIARIOS CONTRA LA TABLA DE TASAS          *
001200*             : ESCALONADAS, REEMPLAZA EL INTERES YA LIQUIDADO   *
001300*             : SI EL ESTADO SE VUELVE A EMITIR, Y REIMPRIME EL  *
001400*             : ESTADO DE CUENTA DEL PERIODO SOLICITADO.         *
001500* ARCHIVOS    : ENTEST=E,ACCMSTR=C,MOVLEDG=C,TASINT=C,RPTEST=S   *
001600* ACCION (ES) : P=LIQUIDA INTERES Y REIMPRIME EL ESTADO          *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* INSTALADO   : 10/05/1998                                       *
001900******************************************************************
002000*  H I S T O R I A L   D E   C A M B I O S
002100*  10/05/1998 PEDR CR-00189  CREACION ORIGINAL DEL PROGRAMA
002200*  19/11/1998 PEDR CR-00204  REVISION Y2K - FECHAS A 4 DIGITOS
002300*  22/01/1999 EEDR CR-00231  PRUEBAS Y2K - SIN HALLAZGOS
002400*  09/08/2001 EEDR CR-00271  CORRIGE SALDO HISTORICO CUANDO NO    AHS-0271
002500*                            HAY MOVIMIENTO EN LA FECHA DE CORTE  AHS-0271
002600*  14/06/2004 EEDR CR-00329  REEMPLAZA INTERES AL REEMITIR ESTADO
002700*  02/02/2009 LMGR CR-00388  AUMENTA TABLAS DE CUENTAS Y MOVTOS
002800*  18/10/2012 LMGR CR-00441  AGREGA VALIDACION DE PERIODO FUTURO
002900*  07/03/2015 LMGR CR-00467  REUTILIZA ID DEL INTERES             AHS-0467
003000*                            REEMPLAZADO EN VEZ DE GENERAR        AHS-0467
003100*                            UNO NUEVO; NO ACTUALIZA EL MAESTRO   AHS-0467
003200*                            SI EL PERIODO NO ES EL MES VIGENTE   AHS-0467
003300*  14/04/2018 LMGR CR-00482  PASA CONTADORES SUELTOS              AHS-0482
003400*                            A NIVEL 77 POR ESTANDAR DEL DEPTO.   AHS-0482
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    AHOSTMT1.
003800 AUTHOR.        PEDRO ESTEBAN DIAZ RAMOS.
003900 INSTALLATION.  BANCO AHORRO INDUSTRIAL - DEPTO. DESARROLLO.
004000 DATE-WRITTEN.  10/05/1998.
004100 DATE-COMPILED.
004200 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS ES-NUMERICO IS "0" THRU "9"
004900     UPSI-0 IS WKS-SW-DETALLE ON STATUS IS SW-DETALLE-ACTIVO
005000                              OFF STATUS IS SW-DETALLE-INACTIVO.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ENTEST ASSIGN TO ENTEST
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            FILE STATUS   IS FS-ENTEST.
005600
005700     SELECT OPTIONAL ACCMSTR ASSIGN TO ACCMSTR
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-ACCMSTR.
006000
006100     SELECT OPTIONAL MOVLEDG ASSIGN TO MOVLEDG
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-MOVLEDG.
006400
006500     SELECT OPTIONAL TASINT ASSIGN TO TASINT
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-TASINT.
006800
006900     SELECT RPTEST ASSIGN TO RPTEST
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-RPTEST.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500******************************************************************
007600*               D E F I N I C I O N   D E   A R C H I V O S      *
007700******************************************************************
007800*   ENTRADA DE LA SOLICITUD DE ESTADO DE CUENTA, FORMATO LIBRE
007900 FD  ENTEST
008000     LABEL RECORD STANDARD.
008100 01  REG-ENTEST                    PIC X(40).
008200
008300*   MAESTRO DE CUENTAS DE AHORRO
008400 FD  ACCMSTR
008500     LABEL RECORD STANDARD.
008600     COPY AHOCTA.
008700
008800*   LIBRO MAYOR DE MOVIMIENTOS DE LAS CUENTAS
008900 FD  MOVLEDG
009000     LABEL RECORD STANDARD.
009100     COPY AHOMOV.
009200
009300*   MAESTRO DE TASAS DE INTERES ESCALONADAS (SOLO LECTURA AQUI)
009400 FD  TASINT
009500     LABEL RECORD STANDARD.
009600     COPY AHOTAS.
009700
009800*   ESTADO DE CUENTA MENSUAL (SALIDA IMPRESA)
009900 FD  RPTEST
010000     LABEL RECORD STANDARD.
010100 01  REG-RPTEST                    PIC X(132).
010200
010300 WORKING-STORAGE SECTION.
010400******************************************************************
010500*               A R E A   D E   F E C H A S                      *
010600******************************************************************
010700     COPY AHOCAL.
010800
010900******************************************************************
011000*          R E C U R S O S   D E   F I L E   S T A T U S         *
011100******************************************************************
011200 01  WKS-FS-STATUS.
011300     05  FS-ENTEST                 PIC 9(02) VALUE ZEROES.
011400     05  FS-ACCMSTR                PIC 9(02) VALUE ZEROES.
011500     05  FS-MOVLEDG                PIC 9(02) VALUE ZEROES.
011600     05  FS-TASINT                 PIC 9(02) VALUE ZEROES.
011700     05  FS-RPTEST                 PIC 9(02) VALUE ZEROES.
011800     05  FILLER                    PIC X(06).
011900
012000******************************************************************
012100*               S W I T C H E S   D E L   P R O G R A M A        *
012200******************************************************************
012300 01  WKS-SWITCHES.
012400     05  WKS-FIN-ENTEST            PIC X(01) VALUE 'N'.
012500         88  FIN-ENTEST                     VALUE 'S'.
012600     05  WKS-FIN-ACCMSTR           PIC X(01) VALUE 'N'.
012700         88  FIN-ACCMSTR                    VALUE 'S'.
012800     05  WKS-FIN-MOVLEDG           PIC X(01) VALUE 'N'.
012900         88  FIN-MOVLEDG                    VALUE 'S'.
013000     05  WKS-FIN-TASINT            PIC X(01) VALUE 'N'.
013100         88  FIN-TASINT                      VALUE 'S'.
013200     05  WKS-SOLICITUD-VALIDA      PIC X(01) VALUE 'N'.
013300         88  SOLICITUD-VALIDA                VALUE 'S'.
013400     05  WKS-CUENTA-ENCONTRADA     PIC X(01) VALUE 'N'.
013500         88  CUENTA-ENCONTRADA               VALUE 'S'.
013600     05  WKS-VIEJO-INTERES-FLAG    PIC X(01) VALUE 'N'.
013700         88  VIEJO-INTERES-ENCONTRADO        VALUE 'S'.
013800     05  WKS-SW-HAY-REGLA-INICIAL  PIC X(01) VALUE 'N'.
013900         88  HAY-REGLA-INICIAL               VALUE 'S'.
014000
014100******************************************************************
014200*            F E C H A   D E   P R O C E S O                     *
014300******************************************************************
014400 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
014500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
014600     05  WKS-FP-ANIO               PIC 9(04).
014700     05  WKS-FP-MES                PIC 9(02).
014800     05  WKS-FP-DIA                PIC 9(02).
014900
015000******************************************************************
015100*            T O K E N S   D E   L A   S O L I C I T U D         *
015200******************************************************************
015300 01  WKS-TOKENS.
015400     05  WKS-TOK-CUENTA            PIC X(15) VALUE SPACES.
015500     05  WKS-TOK-PERIODO           PIC X(08) VALUE SPACES.
015600     05  WKS-TOK-SOBRANTE          PIC X(15) VALUE SPACES.
015700 77  WKS-CONTADOR-TOKENS           PIC 9(02) COMP VALUE ZERO.     AHS-0482
015800
015900******************************************************************
016000*            P E R I O D O   S O L I C I T A D O                 *
016100******************************************************************
016200 01  WKS-PERIODO-NUM               PIC 9(06) VALUE ZERO.
016300 01  WKS-PERIODO-PARTES REDEFINES WKS-PERIODO-NUM.
016400     05  WKS-PERIODO-ANIO          PIC 9(04).
016500     05  WKS-PERIODO-MES           PIC 9(02).
016600 01  WKS-FECHA-INICIO              PIC 9(08) VALUE ZERO.
016700 01  WKS-FECHA-FIN                 PIC 9(08) VALUE ZERO.
016800 01  WKS-FECHA-ANTERIOR-INICIO     PIC 9(08) VALUE ZERO.
016900 01  WKS-ANIO-ANTERIOR             PIC 9(04) COMP VALUE ZERO.
017000 01  WKS-MES-ANTERIOR              PIC 9(02) COMP VALUE ZERO.
017100 01  WKS-ULTIMO-DIA-MES-ACTUAL     PIC 9(02) COMP VALUE ZERO.
017200
017300******************************************************************
017400*     T A B L A   D E   C U E N T A S   ( E N   M E M O R I A )  *
017500******************************************************************
017600 01  CTAM-TABLA.
017700     05  CTAM-TAB-ENTRY OCCURS 500 TIMES INDEXED BY CTAM-IDX.
017800         10  CTAM-TAB-NUMERO-CUENTA        PIC X(10).
017900         10  CTAM-TAB-NOMBRE-TITULAR       PIC X(30).
018000         10  CTAM-TAB-SALDO-ACTUAL         PIC S9(9)V99.
018100         10  CTAM-TAB-FECHA-APERTURA       PIC 9(08).
018200         10  CTAM-TAB-STATUS-CUENTA        PIC X(01).
018300         10  CTAM-TAB-TIPO-CUENTA          PIC X(02).
018400         10  CTAM-TAB-MONEDA               PIC X(01).
018500         10  CTAM-TAB-CODIGO-SUCURSAL      PIC 9(04).
018600         10  CTAM-TAB-CODIGO-PRODUCTO      PIC X(04).
018700         10  CTAM-TAB-OFICIAL-APERTURA     PIC X(08).
018800         10  CTAM-TAB-FECHA-ULTIMO-MOVTO   PIC 9(08).
018900         10  CTAM-TAB-CONTADOR-MOVTOS      PIC 9(05).
019000         10  CTAM-TAB-TOTAL-INTERES-PAGADO PIC S9(9)V99.
019100         10  CTAM-TAB-UA-FECHA             PIC 9(08).
019200         10  CTAM-TAB-UA-USUARIO           PIC X(08).
019300         10  FILLER                        PIC X(81).
019400 77  CTAM-TOTAL-CUENTAS            PIC 9(04) COMP VALUE ZERO.     AHS-0482
019500 77  WKS-CTAM-IDX-W                PIC 9(04) COMP VALUE ZERO.     AHS-0482
019600 77  WKS-CTA-ENCONTRADA-IDX        PIC 9(04) COMP VALUE ZERO.     AHS-0482
019700 01  WKS-CUENTA-ACTUAL             PIC X(10) VALUE SPACES.
019800
019900******************************************************************
020000*  T A B L A   D E   M O V I M I E N T O S   ( E N   MEMORIA )   *
020100******************************************************************
020200 01  MOVL-TABLA.
020300     05  MOVL-TAB-ENTRY OCCURS 5000 TIMES INDEXED BY MOVL-IDX.
020400         10  MOVL-TAB-ID-TRANSACCION    PIC X(11).
020500         10  MOVL-TAB-FECHA             PIC 9(08).
020600         10  MOVL-TAB-NUMERO-CUENTA     PIC X(10).
020700         10  MOVL-TAB-TIPO-MOVIMIENTO   PIC X(01).
020800         10  MOVL-TAB-IMPORTE           PIC S9(9)V99.
020900         10  MOVL-TAB-SALDO-RESULTANTE  PIC S9(9)V99.
021000         10  MOVL-TAB-CANAL             PIC X(02).
021100         10  MOVL-TAB-STATUS-MOVIMIENTO PIC X(01).
021200         10  MOVL-TAB-FECHA-GRABACION   PIC 9(08).
021300         10  MOVL-TAB-USUARIO-ORIGEN    PIC X(08).
021400         10  FILLER                     PIC X(49).
021500 77  MOVL-TOTAL-MOVTOS             PIC 9(06) COMP VALUE ZERO.     AHS-0482
021600 77  WKS-MOVL-IDX-W                PIC 9(06) COMP VALUE ZERO.     AHS-0482
021700
021800******************************************************************
021900*  INDICADOR PARALELO DE VIGENCIA - 'S' ACTIVO, 'N' DADO DE BAJA *
022000*  AL REGRABAR EL LIBRO MAYOR SE OMITEN LOS MARCADOS CON 'N'     *
022100*  (EL INTERES VIEJO QUE ESTE ESTADO VINO A REEMPLAZAR)          *
022200******************************************************************
022300 01  WKS-MOVL-ACTIVO-TABLA.
022400     05  WKS-MOVL-ACTIVO OCCURS 5000 TIMES PIC X(01) VALUE 'S'.
022500
022600******************************************************************
022700*     T A B L A   D E   T A S A S   ( S O L O   L E C T U R A )  *
022800******************************************************************
022900 01  TASI-TABLA.
023000     05  TASI-TAB-ENTRY OCCURS 500 TIMES INDEXED BY TASI-IDX.
023100         10  TASI-TAB-FECHA-VIGENCIA     PIC 9(08).
023200         10  TASI-TAB-ID-REGLA           PIC X(10).
023300         10  TASI-TAB-TASA-ANUAL         PIC S9(3)V99.
023400         10  TASI-TAB-STATUS-REGLA       PIC X(01).
023500         10  TASI-TAB-FECHA-ULT-ACTUALIZ PIC 9(08).
023600         10  TASI-TAB-USUARIO-ULT-ACTUALIZ PIC X(08).
023700         10  FILLER                      PIC X(20).
023800 01  TASI-TOTAL-REGLAS             PIC 9(04) COMP VALUE ZERO.
023900 01  WKS-TASI-IDX-W                PIC 9(04) COMP VALUE ZERO.
024000
024100******************************************************************
024200*     S A L D O   H I S T O R I C O   ( R E G L A   D E L        *
024300*     C O R T E - V E R   P A R R A F O S   400  Y  530 )        *
024400******************************************************************
024500 01  WKS-SALDO-HISTORICO           PIC S9(9)V99 VALUE ZERO.
024600 01  WKS-SALDO-REPLAY-H            PIC S9(9)V99 VALUE ZERO.
024700 01  WKS-TOPE-ID-H                 PIC X(11) VALUE SPACES.
024800 01  WKS-TOPE-FECHA-H              PIC 9(08) VALUE ZERO.
024900 01  WKS-TOPE-SALDO-H              PIC S9(9)V99 VALUE ZERO.
025000
025100 01  WKS-SALDO-APERTURA            PIC S9(9)V99 VALUE ZERO.
025200 01  WKS-SALDO-REPLAY-A            PIC S9(9)V99 VALUE ZERO.
025300 01  WKS-TOPE-ID-A                 PIC X(11) VALUE SPACES.
025400 01  WKS-TOPE-FECHA-A              PIC 9(08) VALUE ZERO.
025500 01  WKS-TOPE-SALDO-A              PIC S9(9)V99 VALUE ZERO.
025600
025700 01  WKS-SALDO-CORRIENTE           PIC S9(9)V99 VALUE ZERO.
025800 01  WKS-SALDO-FINAL               PIC S9(9)V99 VALUE ZERO.
025900
026000******************************************************************
026100*        R E G L A   D E   I N T E R E S   V I E J A             *
026200******************************************************************
026300 01  WKS-VIEJO-INTERES-ID          PIC X(11) VALUE SPACES.
026400
026500******************************************************************
026600*    C U E R P O   D E L   E S T A D O   ( S U B I N D I C E S ) *
026700******************************************************************
026800 01  WKS-BODY-TABLA.
026900     05  WKS-BODY-IDX-ARR OCCURS 60 TIMES INDEXED BY BODY-IDX
027000                             PIC 9(06) COMP.
027100 01  WKS-BODY-TOTAL                PIC 9(02) COMP VALUE ZERO.
027200 01  WKS-ORD-SUB-TEMP              PIC 9(06) COMP VALUE ZERO.
027300 01  WKS-ORD-CAMBIO                PIC X(01) VALUE 'N'.
027400     88  ORD-HUBO-CAMBIO                    VALUE 'S'.
027500 01  WKS-ORD-FECHA-A               PIC 9(08) VALUE ZERO.
027600 01  WKS-ORD-ID-A                  PIC X(11) VALUE SPACES.
027700 01  WKS-ORD-TRAMO-TEMP.
027800     05  WKS-OTT-INICIO            PIC 9(08).
027900     05  WKS-OTT-FIN               PIC 9(08).
028000     05  WKS-OTT-TASA              PIC S9(3)V99.
028100
028200******************************************************************
028300*       T R A M O S   D E   T A S A   D E N T R O  D E L  M E S  *
028400******************************************************************
028500 01  WKS-TRAMOS-TABLA.
028600     05  WKS-TRAMO-ENTRY OCCURS 50 TIMES INDEXED BY TRAMO-IDX.
028700         10  WKS-TRAMO-INICIO      PIC 9(08).
028800         10  WKS-TRAMO-FIN         PIC 9(08).
028900         10  WKS-TRAMO-TASA        PIC S9(3)V99.
029000 01  WKS-PERIODOS-TOTAL            PIC 9(02) COMP VALUE ZERO.
029100 01  WKS-TASA-INICIAL              PIC S9(3)V99 VALUE ZERO.
029200 01  WKS-REGLA-FECHA-TOPE          PIC 9(08) VALUE ZERO.
029300
029400******************************************************************
029500*        S A L D O S   D I A R I O S   D E L   M E S             *
029600******************************************************************
029700 01  WKS-DIA-SALDO-TABLA.
029800     05  WKS-DIA-SALDO OCCURS 31 TIMES PIC S9(9)V99 VALUE ZERO.
029900 01  WKS-DIA-ACTUAL                PIC 9(02) COMP VALUE ZERO.
030000 01  WKS-FECHA-DIA-ACTUAL          PIC 9(08) VALUE ZERO.
030100 01  WKS-DIA-TRAMO-INI             PIC 9(02) COMP VALUE ZERO.
030200 01  WKS-DIA-TRAMO-FIN             PIC 9(02) COMP VALUE ZERO.
030300 01  WKS-DIVISION-TEMP             PIC 9(06) COMP VALUE ZERO.
030400
030500******************************************************************
030600*      A C U M U L A D O R E S   D E L   I N T E R E S           *
030700*      ( 1 0   D E C I M A L E S   D E   P R E C I S I O N )     *
030800******************************************************************
030900 01  WKS-INTERES-ACUM              PIC S9(7)V9(10) VALUE ZERO.
031000 01  WKS-INTERES-DIA                PIC S9(7)V9(10) VALUE ZERO.
031100 01  WKS-INTERES-TOTAL              PIC S9(9)V99 VALUE ZERO.
031200
031300******************************************************************
031400*       G E N E R A C I O N   D E L   I D   D E L   I N T E R E S*
031500******************************************************************
031600 01  WKS-CONTADOR-TXN-DIA           PIC 9(02) COMP VALUE ZERO.
031700 01  WKS-ID-SEQ-DIA                 PIC 9(02) VALUE ZERO.
031800 01  WKS-ID-SEQ-DIA-X REDEFINES WKS-ID-SEQ-DIA PIC X(02).
031900 01  WKS-ID-NUEVO-INTERES           PIC X(11) VALUE SPACES.
032000
032100******************************************************************
032200*           E S T A D I S T I C A S   D E L   L O T E            *
032300******************************************************************
032400 01  WKS-ESTADISTICAS.
032500     05  WKS-EST-SOLICITUDES       PIC 9(05) COMP VALUE ZERO.
032600     05  WKS-EST-RECHAZADAS        PIC 9(05) COMP VALUE ZERO.
032700     05  WKS-EST-CON-INTERES       PIC 9(05) COMP VALUE ZERO.
032800
032900******************************************************************
033000*           L I N E A S   D E L   R E P O R T E                  *
033100******************************************************************
033200 01  RPT-LINEA-TITULO.
033300     05  FILLER                    PIC X(20)
033400         VALUE "BANCO AHORRO INDUST.".
033500     05  FILLER                    PIC X(20)
033600         VALUE "ESTADO DE CUENTA - ".
033700     05  RPT-TIT-CUENTA            PIC X(10) VALUE SPACES.
033800     05  FILLER                    PIC X(04) VALUE SPACES.
033900     05  FILLER                    PIC X(09) VALUE "PERIODO: ".
034000     05  RPT-TIT-PERIODO           PIC 9999/99 VALUE ZERO.
034100     05  FILLER                    PIC X(62) VALUE SPACES.
034200 01  RPT-LINEA-ENCABEZADO.
034300     05  FILLER                    PIC X(10) VALUE "FECHA".
034400     05  FILLER                    PIC X(04) VALUE SPACES.
034500     05  FILLER                    PIC X(13) VALUE "TRANSACCION".
034600     05  FILLER                    PIC X(03) VALUE SPACES.
034700     05  FILLER                    PIC X(04) VALUE "TIPO".
034800     05  FILLER                    PIC X(03) VALUE SPACES.
034900     05  FILLER                    PIC X(14) VALUE "IMPORTE".
035000     05  FILLER                    PIC X(03) VALUE SPACES.
035100     05  FILLER                    PIC X(12) VALUE "SALDO".
035200     05  FILLER                    PIC X(66) VALUE SPACES.
035300 01  RPT-LINEA-DETALLE.
035400     05  RPT-DET-FECHA             PIC 9999/99/99.
035500     05  FILLER                    PIC X(02) VALUE SPACES.
035600     05  RPT-DET-ID                PIC X(11).
035700     05  FILLER                    PIC X(05) VALUE SPACES.
035800     05  RPT-DET-TIPO              PIC X(04).
035900     05  FILLER                    PIC X(03) VALUE SPACES.
036000     05  RPT-DET-IMPORTE           PIC Z,ZZZ,ZZ9.99-.
036100     05  FILLER                    PIC X(03) VALUE SPACES.
036200     05  RPT-DET-SALDO             PIC Z,ZZZ,ZZ9.99-.
036300     05  FILLER                    PIC X(64) VALUE SPACES.
036400 01  RPT-LINEA-SALDO-ACTUAL.
036500     05  FILLER                    PIC X(28)
036600         VALUE "SALDO ACTUAL DE LA CUENTA : ".
036700     05  RPT-SAC-SALDO             PIC Z,ZZZ,ZZ9.99-.
036800     05  FILLER                    PIC X(91) VALUE SPACES.
036900 01  RPT-LINEA-BLANCO              PIC X(132) VALUE SPACES.
037000******************************************************************
037100 PROCEDURE DIVISION.
037200******************************************************************
037300*               S E C C I O N    P R I N C I P A L
037400******************************************************************
037500 100-MAIN SECTION.
037600     PERFORM 110-APERTURA-ARCHIVOS
037700     PERFORM 150-CARGA-MAESTROS
037800     PERFORM 200-PROCESA-ENTEST
037900     PERFORM 900-GRABA-MAESTROS
038000     PERFORM 950-IMPRIME-ESTADISTICAS
038100     PERFORM 990-CIERRA-ARCHIVOS
038200     STOP RUN.
038300 100-MAIN-E. EXIT.
038400
038500******************************************************************
038600*  110 - ABRE TODOS LOS ARCHIVOS DEL LOTE Y TOMA LA FECHA DEL    *
038700*        PROCESO DEL RELOJ DEL SISTEMA                           *
038800******************************************************************
038900 110-APERTURA-ARCHIVOS SECTION.
039000     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
039100     OPEN INPUT  ENTEST
039200          INPUT  ACCMSTR
039300          INPUT  MOVLEDG
039400          INPUT  TASINT
039500          OUTPUT RPTEST
039600     IF FS-ENTEST NOT = 0
039700        DISPLAY "================================================"
039800                 UPON CONSOLE
039900        DISPLAY "AHOSTMT1 - ERROR AL ABRIR ENTEST. STATUS: "
040000                 FS-ENTEST UPON CONSOLE
040100        DISPLAY "================================================"
040200                 UPON CONSOLE
040300        MOVE 91 TO RETURN-CODE
040400        PERFORM 990-CIERRA-ARCHIVOS
040500        STOP RUN
040600     END-IF
040700     IF FS-ACCMSTR NOT = 0 AND 05 AND 35
040800        DISPLAY "AHOSTMT1 - ERROR AL ABRIR ACCMSTR. STATUS: "
040900                 FS-ACCMSTR UPON CONSOLE
041000        MOVE 91 TO RETURN-CODE
041100        PERFORM 990-CIERRA-ARCHIVOS
041200        STOP RUN
041300     END-IF
041400     IF FS-MOVLEDG NOT = 0 AND 05 AND 35
041500        DISPLAY "AHOSTMT1 - ERROR AL ABRIR MOVLEDG. STATUS: "
041600                 FS-MOVLEDG UPON CONSOLE
041700        MOVE 91 TO RETURN-CODE
041800        PERFORM 990-CIERRA-ARCHIVOS
041900        STOP RUN
042000     END-IF
042100     IF FS-TASINT NOT = 0 AND 05 AND 35
042200        DISPLAY "AHOSTMT1 - ERROR AL ABRIR TASINT. STATUS: "
042300                 FS-TASINT UPON CONSOLE
042400        MOVE 91 TO RETURN-CODE
042500        PERFORM 990-CIERRA-ARCHIVOS
042600        STOP RUN
042700     END-IF
042800     IF FS-RPTEST NOT = 0
042900        DISPLAY "AHOSTMT1 - ERROR AL ABRIR RPTEST. STATUS: "
043000                 FS-RPTEST UPON CONSOLE
043100        MOVE 91 TO RETURN-CODE
043200        PERFORM 990-CIERRA-ARCHIVOS
043300        STOP RUN
043400     END-IF.
043500 110-APERTURA-ARCHIVOS-E. EXIT.
043600
043700******************************************************************
043800*     C A R G A   D E   M A E S T R O S   A   M E M O R I A      *
043900******************************************************************
044000 150-CARGA-MAESTROS SECTION.
044100     PERFORM 152-CARGA-CUENTAS
044200     PERFORM 154-CARGA-MOVIMIENTOS
044300     PERFORM 156-CARGA-TASAS
044400     CLOSE ACCMSTR
044500     CLOSE MOVLEDG
044600     CLOSE TASINT.
044700 150-CARGA-MAESTROS-E. EXIT.
044800
044900 152-CARGA-CUENTAS SECTION.
045000     MOVE ZERO TO CTAM-TOTAL-CUENTAS
045100     IF FS-ACCMSTR = 35 OR FS-ACCMSTR = 05
045200        SET FIN-ACCMSTR TO TRUE
045300     ELSE
045400        READ ACCMSTR AT END SET FIN-ACCMSTR TO TRUE END-READ
045500     END-IF
045600     PERFORM 153-CARGA-CUENTAS-LINEA UNTIL FIN-ACCMSTR.
045700 152-CARGA-CUENTAS-E. EXIT.
045800
045900 153-CARGA-CUENTAS-LINEA SECTION.
046000     ADD 1 TO CTAM-TOTAL-CUENTAS
046100     MOVE CTAM-TOTAL-CUENTAS TO WKS-CTAM-IDX-W
046200     SET CTAM-IDX TO WKS-CTAM-IDX-W
046300     MOVE CTAM-NUMERO-CUENTA
046400                         TO CTAM-TAB-NUMERO-CUENTA (CTAM-IDX)
046500     MOVE CTAM-NOMBRE-TITULAR
046600                         TO CTAM-TAB-NOMBRE-TITULAR(CTAM-IDX)
046700     MOVE CTAM-SALDO-ACTUAL
046800                         TO CTAM-TAB-SALDO-ACTUAL  (CTAM-IDX)
046900     MOVE CTAM-FECHA-APERTURA
047000                         TO CTAM-TAB-FECHA-APERTURA(CTAM-IDX)
047100     MOVE CTAM-STATUS-CUENTA
047200                         TO CTAM-TAB-STATUS-CUENTA (CTAM-IDX)
047300     MOVE CTAM-TIPO-CUENTA
047400                         TO CTAM-TAB-TIPO-CUENTA   (CTAM-IDX)
047500     MOVE CTAM-MONEDA
047600                         TO CTAM-TAB-MONEDA        (CTAM-IDX)
047700     MOVE CTAM-CODIGO-SUCURSAL
047800                         TO CTAM-TAB-CODIGO-SUCURSAL(CTAM-IDX)
047900     MOVE CTAM-CODIGO-PRODUCTO
048000                         TO CTAM-TAB-CODIGO-PRODUCTO(CTAM-IDX)
048100     MOVE CTAM-OFICIAL-APERTURA
048200                         TO CTAM-TAB-OFICIAL-APERTURA(CTAM-IDX)
048300     MOVE CTAM-FECHA-ULTIMO-MOVTO
048400            TO CTAM-TAB-FECHA-ULTIMO-MOVTO(CTAM-IDX)
048500     MOVE CTAM-CONTADOR-MOVTOS
048600                         TO CTAM-TAB-CONTADOR-MOVTOS(CTAM-IDX)
048700     MOVE CTAM-TOTAL-INTERES-PAGADO
048800            TO CTAM-TAB-TOTAL-INTERES-PAGADO(CTAM-IDX)
048900     MOVE CTAM-UA-FECHA         TO CTAM-TAB-UA-FECHA(CTAM-IDX)
049000     MOVE CTAM-UA-USUARIO
049100                         TO CTAM-TAB-UA-USUARIO(CTAM-IDX)
049200     READ ACCMSTR AT END SET FIN-ACCMSTR TO TRUE END-READ.
049300 153-CARGA-CUENTAS-LINEA-E. EXIT.
049400
049500******************************************************************
049600*  154 - CARGA EL LIBRO MAYOR Y MARCA TODO MOVIMIENTO CARGADO    *
049700*        COMO VIGENTE EN LA TABLA PARALELA DE ACTIVOS            *
049800******************************************************************
049900 154-CARGA-MOVIMIENTOS SECTION.
050000     MOVE ZERO TO MOVL-TOTAL-MOVTOS
050100     IF FS-MOVLEDG = 35 OR FS-MOVLEDG = 05
050200        SET FIN-MOVLEDG TO TRUE
050300     ELSE
050400        READ MOVLEDG AT END SET FIN-MOVLEDG TO TRUE END-READ
050500     END-IF
050600     PERFORM 155-CARGA-MOVIMIENTOS-LINEA UNTIL FIN-MOVLEDG.
050700 154-CARGA-MOVIMIENTOS-E. EXIT.
050800
050900 155-CARGA-MOVIMIENTOS-LINEA SECTION.
051000     ADD 1 TO MOVL-TOTAL-MOVTOS
051100     MOVE MOVL-TOTAL-MOVTOS TO WKS-MOVL-IDX-W
051200     SET MOVL-IDX TO WKS-MOVL-IDX-W
051300     MOVE MOVL-ID-TRANSACCION TO
051400                           MOVL-TAB-ID-TRANSACCION(MOVL-IDX)
051500     MOVE MOVL-FECHA             TO MOVL-TAB-FECHA(MOVL-IDX)
051600     MOVE MOVL-NUMERO-CUENTA
051700                         TO MOVL-TAB-NUMERO-CUENTA(MOVL-IDX)
051800     MOVE MOVL-TIPO-MOVIMIENTO
051900                         TO MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX)
052000     MOVE MOVL-IMPORTE           TO MOVL-TAB-IMPORTE(MOVL-IDX)
052100     MOVE MOVL-SALDO-RESULTANTE
052200                         TO MOVL-TAB-SALDO-RESULTANTE(MOVL-IDX)
052300     MOVE MOVL-CANAL             TO MOVL-TAB-CANAL(MOVL-IDX)
052400     MOVE MOVL-STATUS-MOVIMIENTO TO
052500        MOVL-TAB-STATUS-MOVIMIENTO(MOVL-IDX)
052600     MOVE MOVL-FECHA-GRABACION
052700                         TO MOVL-TAB-FECHA-GRABACION(MOVL-IDX)
052800     MOVE MOVL-USUARIO-ORIGEN
052900                         TO MOVL-TAB-USUARIO-ORIGEN(MOVL-IDX)
053000     MOVE 'S'                    TO WKS-MOVL-ACTIVO(MOVL-IDX)
053100     READ MOVLEDG AT END SET FIN-MOVLEDG TO TRUE END-READ.
053200 155-CARGA-MOVIMIENTOS-LINEA-E. EXIT.
053300
053400 156-CARGA-TASAS SECTION.
053500     MOVE ZERO TO TASI-TOTAL-REGLAS
053600     IF FS-TASINT = 35 OR FS-TASINT = 05
053700        SET FIN-TASINT TO TRUE
053800     ELSE
053900        READ TASINT AT END SET FIN-TASINT TO TRUE END-READ
054000     END-IF
054100     PERFORM 157-CARGA-TASAS-LINEA UNTIL FIN-TASINT.
054200 156-CARGA-TASAS-E. EXIT.
054300
054400 157-CARGA-TASAS-LINEA SECTION.
054500     ADD 1 TO TASI-TOTAL-REGLAS
054600     MOVE TASI-TOTAL-REGLAS TO WKS-TASI-IDX-W
054700     SET TASI-IDX TO WKS-TASI-IDX-W
054800     MOVE TASI-FECHA-VIGENCIA
054900                         TO TASI-TAB-FECHA-VIGENCIA(TASI-IDX)
055000     MOVE TASI-ID-REGLA       TO TASI-TAB-ID-REGLA(TASI-IDX)
055100     MOVE TASI-TASA-ANUAL     TO TASI-TAB-TASA-ANUAL(TASI-IDX)
055200     MOVE TASI-STATUS-REGLA
055300                         TO TASI-TAB-STATUS-REGLA(TASI-IDX)
055400     MOVE TASI-FECHA-ULT-ACTUALIZ
055500            TO TASI-TAB-FECHA-ULT-ACTUALIZ(TASI-IDX)
055600     MOVE TASI-USUARIO-ULT-ACTUALIZ
055700            TO TASI-TAB-USUARIO-ULT-ACTUALIZ(TASI-IDX)
055800     READ TASINT AT END SET FIN-TASINT TO TRUE END-READ.
055900 157-CARGA-TASAS-LINEA-E. EXIT.
056000
056100******************************************************************
056200*      P R O C E S O   D E L   A R C H I V O   D E   E N T R A D A
056300******************************************************************
056400 200-PROCESA-ENTEST SECTION.
056500     READ ENTEST AT END SET FIN-ENTEST TO TRUE END-READ
056600     PERFORM 205-PROCESA-ENTEST-LINEA UNTIL FIN-ENTEST.
056700 200-PROCESA-ENTEST-E. EXIT.
056800
056900 205-PROCESA-ENTEST-LINEA SECTION.
057000     ADD 1 TO WKS-EST-SOLICITUDES
057100     MOVE 'S' TO WKS-SOLICITUD-VALIDA
057200     MOVE 'N' TO WKS-CUENTA-ENCONTRADA
057300     PERFORM 210-PARSEA-LINEA
057400     IF SOLICITUD-VALIDA
057500        PERFORM 220-VALIDA-PERIODO
057600     END-IF
057700     IF SOLICITUD-VALIDA
057800        PERFORM 230-CALCULA-LIMITES-MES
057900        PERFORM 300-LOCALIZA-CUENTA
058000     END-IF
058100     IF SOLICITUD-VALIDA AND CUENTA-ENCONTRADA
058200        PERFORM 350-EXTRAE-INTERES-VIEJO
058300        PERFORM 400-CALCULA-SALDO-HISTORICO
058400        PERFORM 450-ARMA-CUERPO-BASE
058500        PERFORM 500-ACUMULA-INTERES
058600        PERFORM 600-PROCESA-INTERES
058700        PERFORM 700-IMPRIME-ESTADO
058800     ELSE
058900        ADD 1 TO WKS-EST-RECHAZADAS
059000        IF SW-DETALLE-ACTIVO
059100           DISPLAY "AHOSTMT1 - SOLICITUD RECHAZADA: "
059200              REG-ENTEST
059300                   UPON CONSOLE
059400        END-IF
059500     END-IF
059600     READ ENTEST AT END SET FIN-ENTEST TO TRUE END-READ.
059700 205-PROCESA-ENTEST-LINEA-E. EXIT.
059800
059900******************************************************************
060000*  210 - PARTE LA LINEA DE ENTRADA EN NUMERO DE CUENTA Y PERIODO *
060100******************************************************************
060200 210-PARSEA-LINEA SECTION.
060300     MOVE SPACES TO WKS-TOK-CUENTA WKS-TOK-PERIODO
060400        WKS-TOK-SOBRANTE
060500     MOVE ZERO   TO WKS-CONTADOR-TOKENS
060600     UNSTRING REG-ENTEST DELIMITED BY ALL SPACE
060700         INTO WKS-TOK-CUENTA WKS-TOK-PERIODO WKS-TOK-SOBRANTE
060800         TALLYING IN WKS-CONTADOR-TOKENS
060900     END-UNSTRING
061000     IF WKS-CONTADOR-TOKENS NOT = 2
061100        MOVE 'N' TO WKS-SOLICITUD-VALIDA
061200     END-IF
061300     IF WKS-TOK-SOBRANTE NOT = SPACES
061400        MOVE 'N' TO WKS-SOLICITUD-VALIDA
061500     END-IF
061600     IF WKS-TOK-CUENTA = SPACES
061700        MOVE 'N' TO WKS-SOLICITUD-VALIDA
061800     END-IF
061900     IF WKS-TOK-CUENTA(11:5) NOT = SPACES
062000        MOVE 'N' TO WKS-SOLICITUD-VALIDA
062100     END-IF
062200     IF WKS-TOK-PERIODO(7:2) NOT = SPACES
062300        MOVE 'N' TO WKS-SOLICITUD-VALIDA
062400     END-IF.
062500 210-PARSEA-LINEA-E. EXIT.
062600
062700******************************************************************
062800*  220 - VALIDA QUE EL PERIODO SEA UN AAAAMM VALIDO Y QUE NO SEA *
062900*        POSTERIOR AL MES DEL PROCESO                            *
063000******************************************************************
063100 220-VALIDA-PERIODO SECTION.
063200     MOVE 'N' TO AHOCAL-FECHA-VALIDA-SW
063300     IF WKS-TOK-PERIODO(1:6) IS NOT NUMERIC
063400        MOVE 'N' TO WKS-SOLICITUD-VALIDA
063500     ELSE
063600        MOVE WKS-TOK-PERIODO(1:6) TO WKS-PERIODO-NUM
063700        MOVE WKS-PERIODO-ANIO TO AHOCAL-ANIO
063800        MOVE WKS-PERIODO-MES  TO AHOCAL-MES
063900        MOVE 1                TO AHOCAL-DIA
064000        PERFORM 225-VERIFICA-FECHA-CALENDARIO
064100        IF NOT AHOCAL-FECHA-ES-VALIDA
064200           MOVE 'N' TO WKS-SOLICITUD-VALIDA
064300        ELSE
064400           IF WKS-PERIODO-ANIO > WKS-FP-ANIO OR
064500              (WKS-PERIODO-ANIO = WKS-FP-ANIO AND
064600               WKS-PERIODO-MES > WKS-FP-MES)
064700              MOVE 'N' TO WKS-SOLICITUD-VALIDA
064800           END-IF
064900        END-IF
065000     END-IF.
065100 220-VALIDA-PERIODO-E. EXIT.
065200
065300******************************************************************
065400*  225 - PRUEBA DE ANIO BISIESTO Y RANGO DE DIA/MES VALIDO       *
065500*        (SIN FUNCIONES INTRINSECAS - DIVISION Y RESIDUO)        *
065600******************************************************************
065700 225-VERIFICA-FECHA-CALENDARIO SECTION.
065800     MOVE 'N' TO AHOCAL-ES-BISIESTO-SW
065900     MOVE 'N' TO AHOCAL-FECHA-VALIDA-SW
066000     DIVIDE AHOCAL-ANIO BY    4 GIVING AHOCAL-COCIENTE
066100                             REMAINDER AHOCAL-RESIDUO-4
066200     DIVIDE AHOCAL-ANIO BY  100 GIVING AHOCAL-COCIENTE
066300                             REMAINDER AHOCAL-RESIDUO-100
066400     DIVIDE AHOCAL-ANIO BY  400 GIVING AHOCAL-COCIENTE
066500                             REMAINDER AHOCAL-RESIDUO-400
066600     IF AHOCAL-RESIDUO-4 = 0
066700        IF AHOCAL-RESIDUO-100 NOT = 0 OR AHOCAL-RESIDUO-400 = 0
066800           SET AHOCAL-ES-BISIESTO TO TRUE
066900        END-IF
067000     END-IF
067100     IF AHOCAL-MES < 1 OR AHOCAL-MES > 12
067200        MOVE 'N' TO AHOCAL-FECHA-VALIDA-SW
067300     ELSE
067400        MOVE AHOCAL-DIAS-MES(AHOCAL-MES) TO AHOCAL-ULTIMO-DIA-MES
067500        IF AHOCAL-MES = 2 AND AHOCAL-ES-BISIESTO
067600           MOVE 29 TO AHOCAL-ULTIMO-DIA-MES
067700        END-IF
067800        IF AHOCAL-DIA < 1 OR AHOCAL-DIA > AHOCAL-ULTIMO-DIA-MES
067900           MOVE 'N' TO AHOCAL-FECHA-VALIDA-SW
068000        ELSE
068100           SET AHOCAL-FECHA-ES-VALIDA TO TRUE
068200        END-IF
068300     END-IF.
068400 225-VERIFICA-FECHA-CALENDARIO-E. EXIT.
068500
068600******************************************************************
068700*  230 - CALCULA LA FECHA INICIAL (DIA 01) Y FINAL (ULTIMO DIA)  *
068800*        DEL MES SOLICITADO                                      *
068900******************************************************************
069000 230-CALCULA-LIMITES-MES SECTION.
069100     COMPUTE WKS-FECHA-INICIO = WKS-PERIODO-NUM * 100 + 1
069200     MOVE AHOCAL-ULTIMO-DIA-MES TO WKS-ULTIMO-DIA-MES-ACTUAL
069300     MOVE AHOCAL-ULTIMO-DIA-MES TO AHOCAL-DIA
069400     COMPUTE WKS-FECHA-FIN = WKS-PERIODO-NUM * 100 +
069500                             AHOCAL-ULTIMO-DIA-MES.
069600 230-CALCULA-LIMITES-MES-E. EXIT.
069700
069800******************************************************************
069900*  300 - LOCALIZA LA CUENTA EN LA TABLA (NO SE CREAN CUENTAS EN  *
070000*        ESTE PROGRAMA - LA CUENTA DEBE EXISTIR DE ANTEMANO)     *
070100******************************************************************
070200 300-LOCALIZA-CUENTA SECTION.
070300     MOVE WKS-TOK-CUENTA(1:10) TO WKS-CUENTA-ACTUAL
070400     MOVE 'N' TO WKS-CUENTA-ENCONTRADA
070500     IF CTAM-TOTAL-CUENTAS > 0
070600        PERFORM 305-VERIFICA-UNA-CUENTA VARYING CTAM-IDX FROM 1
070700                BY 1 UNTIL CTAM-IDX > CTAM-TOTAL-CUENTAS
070800                       OR CUENTA-ENCONTRADA
070900     END-IF.
071000 300-LOCALIZA-CUENTA-E. EXIT.
071100
071200 305-VERIFICA-UNA-CUENTA SECTION.
071300     IF CTAM-TAB-NUMERO-CUENTA(CTAM-IDX) = WKS-CUENTA-ACTUAL
071400        MOVE 'S' TO WKS-CUENTA-ENCONTRADA
071500        SET WKS-CTAM-IDX-W TO CTAM-IDX
071600        MOVE WKS-CTAM-IDX-W TO WKS-CTA-ENCONTRADA-IDX
071700     END-IF.
071800 305-VERIFICA-UNA-CUENTA-E. EXIT.
071900
072000******************************************************************
072100*  350 - BUSCA UN INTERES YA LIQUIDADO PARA ESTE MES Y LO MARCA  *
072200*        COMO DADO DE BAJA (SERA REEMPLAZADO, NO DUPLICADO)      *
072300******************************************************************
072400 350-EXTRAE-INTERES-VIEJO SECTION.
072500     MOVE 'N' TO WKS-VIEJO-INTERES-FLAG
072600     MOVE SPACES TO WKS-VIEJO-INTERES-ID
072700     IF MOVL-TOTAL-MOVTOS > 0
072800        PERFORM 355-VERIFICA-UN-MOVIMIENTO-VIEJO VARYING MOVL-IDX
072900                FROM 1 BY 1 UNTIL MOVL-IDX > MOVL-TOTAL-MOVTOS
073000     END-IF.
073100 350-EXTRAE-INTERES-VIEJO-E. EXIT.
073200
073300 355-VERIFICA-UN-MOVIMIENTO-VIEJO SECTION.
073400     IF MOVL-TAB-NUMERO-CUENTA(MOVL-IDX) = WKS-CUENTA-ACTUAL
073500        AND WKS-MOVL-ACTIVO(MOVL-IDX) = 'S'
073600        AND MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX) = "I"
073700        AND MOVL-TAB-FECHA(MOVL-IDX) NOT < WKS-FECHA-INICIO
073800        AND MOVL-TAB-FECHA(MOVL-IDX) NOT > WKS-FECHA-FIN
073900        MOVE 'S' TO WKS-VIEJO-INTERES-FLAG
074000        MOVE MOVL-TAB-ID-TRANSACCION(MOVL-IDX)
074100                               TO WKS-VIEJO-INTERES-ID
074200        MOVE 'N' TO WKS-MOVL-ACTIVO(MOVL-IDX)
074300     END-IF.
074400 355-VERIFICA-UN-MOVIMIENTO-VIEJO-E. EXIT.
074500
074600******************************************************************
074700*  400 - SALDO HISTORICO AL CORTE WKS-FECHA-FIN (REGLA DEL       *
074800*        SALDO HISTORICO): SI LA ULTIMA TRANSACCION VIGENTE      *
074900*        HASTA ESA FECHA CAE EXACTO EN ELLA, SE USA SU PROPIO    *
075000*        SALDO RESULTANTE; EN CUALQUIER OTRO CASO SE RECALCULA   *
075100*        REPASANDO DESDE CERO TODAS LAS TRANSACCIONES VIGENTES   *
075200*        HASTA ESA FECHA (NUNCA SE CONFIA CIEGAMENTE EN UN       *
075300*        SALDO RESULTANTE GRABADO EN UNA CORRIDA ANTERIOR)       *
075400******************************************************************
075500 400-CALCULA-SALDO-HISTORICO SECTION.
075600     MOVE ZERO TO WKS-SALDO-REPLAY-H
075700     MOVE SPACES TO WKS-TOPE-ID-H
075800     MOVE ZERO TO WKS-TOPE-FECHA-H
075900     MOVE ZERO TO WKS-TOPE-SALDO-H
076000     IF MOVL-TOTAL-MOVTOS > 0
076100        PERFORM 405-ACUMULA-UN-MOVIMIENTO-HISTORICO VARYING
076200                MOVL-IDX FROM 1 BY 1
076300                UNTIL MOVL-IDX > MOVL-TOTAL-MOVTOS
076400     END-IF
076500     IF WKS-TOPE-FECHA-H = WKS-FECHA-FIN
076600        MOVE WKS-TOPE-SALDO-H TO WKS-SALDO-HISTORICO
076700     ELSE
076800        MOVE WKS-SALDO-REPLAY-H TO WKS-SALDO-HISTORICO
076900     END-IF.
077000 400-CALCULA-SALDO-HISTORICO-E. EXIT.
077100
077200 405-ACUMULA-UN-MOVIMIENTO-HISTORICO SECTION.
077300     IF MOVL-TAB-NUMERO-CUENTA(MOVL-IDX) = WKS-CUENTA-ACTUAL
077400        AND WKS-MOVL-ACTIVO(MOVL-IDX) = 'S'
077500        AND MOVL-TAB-FECHA(MOVL-IDX) NOT > WKS-FECHA-FIN
077600        EVALUATE MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX)
077700           WHEN "D"
077800              ADD MOVL-TAB-IMPORTE(MOVL-IDX)
077900                                 TO WKS-SALDO-REPLAY-H
078000           WHEN "I"
078100              ADD MOVL-TAB-IMPORTE(MOVL-IDX)
078200                                 TO WKS-SALDO-REPLAY-H
078300           WHEN "W"
078400              SUBTRACT MOVL-TAB-IMPORTE(MOVL-IDX)
078500                                 FROM WKS-SALDO-REPLAY-H
078600        END-EVALUATE
078700        IF MOVL-TAB-ID-TRANSACCION(MOVL-IDX) > WKS-TOPE-ID-H
078800           MOVE MOVL-TAB-ID-TRANSACCION(MOVL-IDX)
078900                                           TO WKS-TOPE-ID-H
079000           MOVE MOVL-TAB-FECHA(MOVL-IDX)
079100                               TO WKS-TOPE-FECHA-H
079200           MOVE MOVL-TAB-SALDO-RESULTANTE(MOVL-IDX)
079300                  TO WKS-TOPE-SALDO-H
079400        END-IF
079500     END-IF.
079600 405-ACUMULA-UN-MOVIMIENTO-HISTORICO-E. EXIT.
079700
079800******************************************************************
079900*  450 - REUNE LOS SUBINDICES DE LAS TRANSACCIONES NO-INTERES    *
080000*        DEL MES, BASE DEL CUERPO IMPRESO DEL ESTADO DE CUENTA   *
080100******************************************************************
080200 450-ARMA-CUERPO-BASE SECTION.
080300     MOVE ZERO TO WKS-BODY-TOTAL
080400     IF MOVL-TOTAL-MOVTOS > 0
080500        PERFORM 455-VERIFICA-UN-MOVIMIENTO-CUERPO VARYING MOVL-IDX
080600                FROM 1 BY 1 UNTIL MOVL-IDX > MOVL-TOTAL-MOVTOS
080700     END-IF.
080800 450-ARMA-CUERPO-BASE-E. EXIT.
080900
081000 455-VERIFICA-UN-MOVIMIENTO-CUERPO SECTION.
081100     IF MOVL-TAB-NUMERO-CUENTA(MOVL-IDX) = WKS-CUENTA-ACTUAL
081200        AND WKS-MOVL-ACTIVO(MOVL-IDX) = 'S'
081300        AND MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX) NOT = "I"
081400        AND MOVL-TAB-FECHA(MOVL-IDX) NOT < WKS-FECHA-INICIO
081500        AND MOVL-TAB-FECHA(MOVL-IDX) NOT > WKS-FECHA-FIN
081600        ADD 1 TO WKS-BODY-TOTAL
081700        SET BODY-IDX TO WKS-BODY-TOTAL
081800        SET WKS-MOVL-IDX-W TO MOVL-IDX
081900        MOVE WKS-MOVL-IDX-W TO WKS-BODY-IDX-ARR(BODY-IDX)
082000     END-IF.
082100 455-VERIFICA-UN-MOVIMIENTO-CUERPO-E. EXIT.
082200
082300******************************************************************
082400*  500 - CONDUCE EL SUB-FLUJO DE ACUMULACION DEL INTERES DEL MES *
082500******************************************************************
082600 500-ACUMULA-INTERES SECTION.
082700     MOVE ZERO TO WKS-INTERES-TOTAL
082800     MOVE ZERO TO WKS-INTERES-ACUM
082900     PERFORM 510-BUSCA-REGLA-INICIAL
083000     IF HAY-REGLA-INICIAL
083100        PERFORM 520-ARMA-TRAMOS
083200        PERFORM 530-CALCULA-SALDO-APERTURA
083300        PERFORM 540-ARMA-SALDOS-DIARIOS
083400        PERFORM 550-SUMA-INTERES-POR-TRAMO
083500        PERFORM 560-REDONDEA-INTERES-TOTAL
083600     END-IF.
083700 500-ACUMULA-INTERES-E. EXIT.
083800
083900******************************************************************
084000*  510 - LOCALIZA LA TASA VIGENTE AL INICIO DEL MES: LA REGLA DE *
084100*        FECHA DE VIGENCIA MAS RECIENTE QUE NO SEA POSTERIOR AL  *
084200*        INICIO DEL MES. SI NO HAY NINGUNA, EL MES NO GANA       *
084300*        INTERES (REGLA EXPLICITA DE LA ESPECIFICACION)         *
084400******************************************************************
084500 510-BUSCA-REGLA-INICIAL SECTION.
084600     MOVE 'N' TO WKS-SW-HAY-REGLA-INICIAL
084700     MOVE ZERO TO WKS-TASA-INICIAL
084800     MOVE ZERO TO WKS-REGLA-FECHA-TOPE
084900     IF TASI-TOTAL-REGLAS > 0
085000        PERFORM 515-VERIFICA-UNA-REGLA-INICIAL VARYING TASI-IDX
085100                FROM 1 BY 1 UNTIL TASI-IDX > TASI-TOTAL-REGLAS
085200     END-IF.
085300 510-BUSCA-REGLA-INICIAL-E. EXIT.
085400
085500 515-VERIFICA-UNA-REGLA-INICIAL SECTION.
085600     IF TASI-TAB-FECHA-VIGENCIA(TASI-IDX) NOT >
085700        WKS-FECHA-INICIO
085800        IF NOT HAY-REGLA-INICIAL OR
085900           TASI-TAB-FECHA-VIGENCIA(TASI-IDX) >
086000              WKS-REGLA-FECHA-TOPE
086100           MOVE 'S' TO WKS-SW-HAY-REGLA-INICIAL
086200           MOVE TASI-TAB-FECHA-VIGENCIA(TASI-IDX)
086300                  TO WKS-REGLA-FECHA-TOPE
086400           MOVE TASI-TAB-TASA-ANUAL(TASI-IDX)
086500                                        TO WKS-TASA-INICIAL
086600        END-IF
086700     END-IF.
086800 515-VERIFICA-UNA-REGLA-INICIAL-E. EXIT.
086900
087000******************************************************************
087100*  520 - ARMA LOS TRAMOS DE TASA DENTRO DEL MES: EL TRAMO 1 PARTE*
087200*        DEL INICIO DEL MES CON LA TASA VIGENTE; CADA REGLA CON  *
087300*        VIGENCIA POSTERIOR AL INICIO Y HASTA EL FIN DEL MES     *
087400*        ABRE UN TRAMO NUEVO                                     *
087500******************************************************************
087600 520-ARMA-TRAMOS SECTION.
087700     MOVE 1 TO WKS-PERIODOS-TOTAL
087800     SET TRAMO-IDX TO 1
087900     MOVE WKS-FECHA-INICIO TO WKS-TRAMO-INICIO(TRAMO-IDX)
088000     MOVE WKS-TASA-INICIAL TO WKS-TRAMO-TASA(TRAMO-IDX)
088100     IF TASI-TOTAL-REGLAS > 0
088200        PERFORM 522-VERIFICA-UNA-REGLA-TRAMO VARYING TASI-IDX
088300                FROM 1 BY 1 UNTIL TASI-IDX > TASI-TOTAL-REGLAS
088400     END-IF
088500     PERFORM 525-ORDENA-TRAMOS
088600     PERFORM 527-CALCULA-FIN-TRAMOS.
088700 520-ARMA-TRAMOS-E. EXIT.
088800
088900 522-VERIFICA-UNA-REGLA-TRAMO SECTION.
089000     IF TASI-TAB-FECHA-VIGENCIA(TASI-IDX) > WKS-FECHA-INICIO
089100        AND TASI-TAB-FECHA-VIGENCIA(TASI-IDX) NOT >
089200           WKS-FECHA-FIN
089300        ADD 1 TO WKS-PERIODOS-TOTAL
089400        SET TRAMO-IDX TO WKS-PERIODOS-TOTAL
089500        MOVE TASI-TAB-FECHA-VIGENCIA(TASI-IDX)
089600               TO WKS-TRAMO-INICIO(TRAMO-IDX)
089700        MOVE TASI-TAB-TASA-ANUAL(TASI-IDX)
089800               TO WKS-TRAMO-TASA(TRAMO-IDX)
089900     END-IF.
090000 522-VERIFICA-UNA-REGLA-TRAMO-E. EXIT.
090100
090200 525-ORDENA-TRAMOS SECTION.
090300     IF WKS-PERIODOS-TOTAL > 1
090400        MOVE 'S' TO WKS-ORD-CAMBIO
090500        PERFORM 524-PASADA-ORDENAMIENTO-TRAMO
090600                UNTIL NOT ORD-HUBO-CAMBIO
090700     END-IF.
090800 525-ORDENA-TRAMOS-E. EXIT.
090900
091000 524-PASADA-ORDENAMIENTO-TRAMO SECTION.
091100     MOVE 'N' TO WKS-ORD-CAMBIO
091200     PERFORM 526-COMPARA-E-INTERCAMBIA-TRAMO VARYING TRAMO-IDX
091300             FROM 1 BY 1 UNTIL TRAMO-IDX > WKS-PERIODOS-TOTAL - 1.
091400 524-PASADA-ORDENAMIENTO-TRAMO-E. EXIT.
091500
091600 526-COMPARA-E-INTERCAMBIA-TRAMO SECTION.
091700     IF WKS-TRAMO-INICIO(TRAMO-IDX) > WKS-TRAMO-INICIO(TRAMO-IDX
091800        + 1)
091900        MOVE WKS-TRAMO-ENTRY(TRAMO-IDX)     TO WKS-ORD-TRAMO-TEMP
092000        MOVE WKS-TRAMO-ENTRY(TRAMO-IDX + 1)
092100                            TO WKS-TRAMO-ENTRY(TRAMO-IDX)
092200        MOVE WKS-ORD-TRAMO-TEMP TO WKS-TRAMO-ENTRY(TRAMO-IDX + 1)
092300        MOVE 'S' TO WKS-ORD-CAMBIO
092400     END-IF.
092500 526-COMPARA-E-INTERCAMBIA-TRAMO-E. EXIT.
092600
092700******************************************************************
092800*  527 - CIERRA CADA TRAMO UN DIA ANTES DEL SIGUIENTE; EL ULTIMO *
092900*        TRAMO CIERRA AL FIN DEL MES. COMO TODOS LOS TRAMOS CAEN *
093000*        DENTRO DE UN MISMO MES CALENDARIO, RESTAR UN DIA NUNCA  *
093100*        CRUZA DE MES (EL SIGUIENTE TRAMO ES, COMO MINIMO, EL    *
093200*        DIA 02) - NO HACE FALTA UNA RUTINA GENERAL DE FECHAS    *
093300******************************************************************
093400 527-CALCULA-FIN-TRAMOS SECTION.
093500     PERFORM 528-CALCULA-FIN-UN-TRAMO VARYING TRAMO-IDX FROM 1
093600             BY 1 UNTIL TRAMO-IDX > WKS-PERIODOS-TOTAL.
093700 527-CALCULA-FIN-TRAMOS-E. EXIT.
093800
093900 528-CALCULA-FIN-UN-TRAMO SECTION.
094000     IF TRAMO-IDX < WKS-PERIODOS-TOTAL
094100        COMPUTE WKS-TRAMO-FIN(TRAMO-IDX) =
094200                WKS-TRAMO-INICIO(TRAMO-IDX + 1) - 1
094300     ELSE
094400        MOVE WKS-FECHA-FIN TO WKS-TRAMO-FIN(TRAMO-IDX)
094500     END-IF.
094600 528-CALCULA-FIN-UN-TRAMO-E. EXIT.
094700
094800******************************************************************
094900*  530 - SALDO DE APERTURA DEL MES: ES EL SALDO HISTORICO AL     *
095000*        CORTE DEL ULTIMO DIA DEL MES ANTERIOR (535 OBTIENE ESA  *
095100*        FECHA). MISMA REGLA DEL SALDO HISTORICO QUE EL PARRAFO  *
095200*        400, CON OTRA FECHA DE CORTE                            *
095300******************************************************************
095400 530-CALCULA-SALDO-APERTURA SECTION.
095500     PERFORM 535-CALCULA-FECHA-ANTERIOR-INICIO
095600     MOVE ZERO TO WKS-SALDO-REPLAY-A
095700     MOVE SPACES TO WKS-TOPE-ID-A
095800     MOVE ZERO TO WKS-TOPE-FECHA-A
095900     MOVE ZERO TO WKS-TOPE-SALDO-A
096000     IF MOVL-TOTAL-MOVTOS > 0
096100        PERFORM 531-VERIFICA-UN-MOVIMIENTO-APERTURA VARYING
096200                MOVL-IDX FROM 1 BY 1
096300                UNTIL MOVL-IDX > MOVL-TOTAL-MOVTOS
096400     END-IF
096500     IF WKS-TOPE-FECHA-A = WKS-FECHA-ANTERIOR-INICIO
096600        MOVE WKS-TOPE-SALDO-A TO WKS-SALDO-APERTURA
096700     ELSE
096800        MOVE WKS-SALDO-REPLAY-A TO WKS-SALDO-APERTURA
096900     END-IF.
097000 530-CALCULA-SALDO-APERTURA-E. EXIT.
097100
097200 531-VERIFICA-UN-MOVIMIENTO-APERTURA SECTION.
097300     IF MOVL-TAB-NUMERO-CUENTA(MOVL-IDX) = WKS-CUENTA-ACTUAL
097400        AND WKS-MOVL-ACTIVO(MOVL-IDX) = 'S'
097500        AND MOVL-TAB-FECHA(MOVL-IDX) NOT >
097600           WKS-FECHA-ANTERIOR-INICIO
097700        EVALUATE MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX)
097800           WHEN "D"
097900              ADD MOVL-TAB-IMPORTE(MOVL-IDX)
098000                                 TO WKS-SALDO-REPLAY-A
098100           WHEN "I"
098200              ADD MOVL-TAB-IMPORTE(MOVL-IDX)
098300                                 TO WKS-SALDO-REPLAY-A
098400           WHEN "W"
098500              SUBTRACT MOVL-TAB-IMPORTE(MOVL-IDX)
098600                                 FROM WKS-SALDO-REPLAY-A
098700        END-EVALUATE
098800        IF MOVL-TAB-ID-TRANSACCION(MOVL-IDX) > WKS-TOPE-ID-A
098900           MOVE MOVL-TAB-ID-TRANSACCION(MOVL-IDX)
099000                                           TO WKS-TOPE-ID-A
099100           MOVE MOVL-TAB-FECHA(MOVL-IDX)
099200                               TO WKS-TOPE-FECHA-A
099300           MOVE MOVL-TAB-SALDO-RESULTANTE(MOVL-IDX)
099400                  TO WKS-TOPE-SALDO-A
099500        END-IF
099600     END-IF.
099700 531-VERIFICA-UN-MOVIMIENTO-APERTURA-E. EXIT.
099800
099900******************************************************************
100000*  535 - OBTIENE EL ULTIMO DIA DEL MES ANTERIOR AL SOLICITADO,   *
100100*        RESPETANDO EL CAMBIO DE ANIO CUANDO EL MES SOLICITADO   *
100200*        ES ENERO (NO SE PUEDE RESTAR 1 DIA A WKS-FECHA-INICIO   *
100300*        POR ARITMETICA DIRECTA PORQUE SI CRUZA DE MES)          *
100400******************************************************************
100500 535-CALCULA-FECHA-ANTERIOR-INICIO SECTION.
100600     IF WKS-PERIODO-MES = 1
100700        COMPUTE WKS-ANIO-ANTERIOR = WKS-PERIODO-ANIO - 1
100800        MOVE 12 TO WKS-MES-ANTERIOR
100900     ELSE
101000        MOVE WKS-PERIODO-ANIO TO WKS-ANIO-ANTERIOR
101100        COMPUTE WKS-MES-ANTERIOR = WKS-PERIODO-MES - 1
101200     END-IF
101300     MOVE WKS-ANIO-ANTERIOR TO AHOCAL-ANIO
101400     MOVE WKS-MES-ANTERIOR  TO AHOCAL-MES
101500     MOVE 1                TO AHOCAL-DIA
101600     PERFORM 225-VERIFICA-FECHA-CALENDARIO
101700     COMPUTE WKS-FECHA-ANTERIOR-INICIO =
101800             WKS-ANIO-ANTERIOR * 10000 + WKS-MES-ANTERIOR * 100 +
101900             AHOCAL-ULTIMO-DIA-MES.
102000 535-CALCULA-FECHA-ANTERIOR-INICIO-E. EXIT.
102100
102200******************************************************************
102300*  540 - ARMA EL SALDO AL CIERRE DE CADA DIA DEL MES, PARTIENDO  *
102400*        DEL SALDO DE APERTURA Y APLICANDO, DIA POR DIA, LAS     *
102500*        TRANSACCIONES VIGENTES DE ESE DIA (BASE DEL PRORRATEO   *
102600*        DIARIO DEL INTERES POR TRAMO)                           *
102700******************************************************************
102800 540-ARMA-SALDOS-DIARIOS SECTION.
102900     MOVE WKS-SALDO-APERTURA TO WKS-SALDO-CORRIENTE
103000     PERFORM 541-PROCESA-UN-DIA-DEL-MES VARYING WKS-DIA-ACTUAL
103100             FROM 1 BY 1
103200             UNTIL WKS-DIA-ACTUAL > WKS-ULTIMO-DIA-MES-ACTUAL.
103300 540-ARMA-SALDOS-DIARIOS-E. EXIT.
103400
103500 541-PROCESA-UN-DIA-DEL-MES SECTION.
103600     COMPUTE WKS-FECHA-DIA-ACTUAL =
103700             WKS-PERIODO-NUM * 100 + WKS-DIA-ACTUAL
103800     PERFORM 545-APLICA-TXNS-DEL-DIA
103900     MOVE WKS-SALDO-CORRIENTE TO WKS-DIA-SALDO(WKS-DIA-ACTUAL).
104000 541-PROCESA-UN-DIA-DEL-MES-E. EXIT.
104100
104200******************************************************************
104300*  545 - APLICA AL SALDO CORRIENTE TODAS LAS TRANSACCIONES       *
104400*        VIGENTES DE LA CUENTA FECHADAS EN WKS-FECHA-DIA-ACTUAL  *
104500*        (LA VIEJA LIQUIDACION DE INTERES DEL MES, SI EXISTIA,   *
104600*        YA QUEDO INACTIVA POR EL PARRAFO 350)                   *
104700******************************************************************
104800 545-APLICA-TXNS-DEL-DIA SECTION.
104900     IF MOVL-TOTAL-MOVTOS > 0
105000        PERFORM 546-APLICA-UN-MOVIMIENTO-DEL-DIA VARYING MOVL-IDX
105100                FROM 1 BY 1 UNTIL MOVL-IDX > MOVL-TOTAL-MOVTOS
105200     END-IF.
105300 545-APLICA-TXNS-DEL-DIA-E. EXIT.
105400
105500 546-APLICA-UN-MOVIMIENTO-DEL-DIA SECTION.
105600     IF MOVL-TAB-NUMERO-CUENTA(MOVL-IDX) = WKS-CUENTA-ACTUAL
105700        AND WKS-MOVL-ACTIVO(MOVL-IDX) = 'S'
105800        AND MOVL-TAB-FECHA(MOVL-IDX) = WKS-FECHA-DIA-ACTUAL
105900        EVALUATE MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX)
106000           WHEN "D"
106100              ADD MOVL-TAB-IMPORTE(MOVL-IDX)
106200                                 TO WKS-SALDO-CORRIENTE
106300           WHEN "I"
106400              ADD MOVL-TAB-IMPORTE(MOVL-IDX)
106500                                 TO WKS-SALDO-CORRIENTE
106600           WHEN "W"
106700              SUBTRACT MOVL-TAB-IMPORTE(MOVL-IDX)
106800                                 FROM WKS-SALDO-CORRIENTE
106900        END-EVALUATE
107000     END-IF.
107100 546-APLICA-UN-MOVIMIENTO-DEL-DIA-E. EXIT.
107200
107300******************************************************************
107400*  550 - RECORRE CADA TRAMO DE TASA Y SUMA, DIA POR DIA, EL      *
107500*        INTERES GANADO SOBRE EL SALDO DE CIERRE DE ESE DIA.     *
107600*        PRECISION INTERMEDIA DE 10 DECIMALES (WKS-INTERES-DIA/  *
107700*        WKS-INTERES-ACUM) PARA NO ARRASTRAR ERROR DE REDONDEO   *
107800*        DIA A DIA - SOLO SE REDONDEA UNA VEZ, AL FINAL (560)    *
107900******************************************************************
108000 550-SUMA-INTERES-POR-TRAMO SECTION.
108100     PERFORM 552-SUMA-INTERES-UN-TRAMO VARYING TRAMO-IDX FROM 1
108200             BY 1 UNTIL TRAMO-IDX > WKS-PERIODOS-TOTAL.
108300 550-SUMA-INTERES-POR-TRAMO-E. EXIT.
108400
108500 551-SUMA-INTERES-UN-DIA SECTION.
108600     COMPUTE WKS-INTERES-DIA ROUNDED =
108700             WKS-DIA-SALDO(WKS-DIA-ACTUAL) *
108800             WKS-TRAMO-TASA(TRAMO-IDX) / 100 / 365
108900     ADD WKS-INTERES-DIA TO WKS-INTERES-ACUM.
109000 551-SUMA-INTERES-UN-DIA-E. EXIT.
109100
109200 552-SUMA-INTERES-UN-TRAMO SECTION.
109300     DIVIDE WKS-TRAMO-INICIO(TRAMO-IDX) BY 100
109400            GIVING WKS-DIVISION-TEMP
109500            REMAINDER WKS-DIA-TRAMO-INI
109600     DIVIDE WKS-TRAMO-FIN(TRAMO-IDX) BY 100
109700            GIVING WKS-DIVISION-TEMP
109800            REMAINDER WKS-DIA-TRAMO-FIN
109900     PERFORM 551-SUMA-INTERES-UN-DIA VARYING WKS-DIA-ACTUAL
110000             FROM WKS-DIA-TRAMO-INI BY 1
110100             UNTIL WKS-DIA-ACTUAL > WKS-DIA-TRAMO-FIN.
110200 552-SUMA-INTERES-UN-TRAMO-E. EXIT.
110300
110400******************************************************************
110500*  560 - REDONDEA A 2 DECIMALES EL INTERES ACUMULADO A 10        *
110600*        DECIMALES (UNICO REDONDEO DE TODO EL CALCULO DE INTERES)*
110700******************************************************************
110800 560-REDONDEA-INTERES-TOTAL SECTION.
110900     COMPUTE WKS-INTERES-TOTAL ROUNDED = WKS-INTERES-ACUM.
111000 560-REDONDEA-INTERES-TOTAL-E. EXIT.
111100
111200******************************************************************
111300*  600 - SI HUBO INTERES GANADO EN EL MES, LO GRABA COMO UNA     *
111400*        TRANSACCION MAS EN LA TABLA DEL LIBRO MAYOR (FECHADA EL *
111500*        ULTIMO DIA DEL MES) Y ACTUALIZA EL MAESTRO DE CUENTAS.  *
111600*        SI NO HUBO INTERES, EL SALDO FINAL ES EL HISTORICO TAL  *
111700*        CUAL (NO SE GRABA NADA NUEVO)                           *
111800*        REEMITIENDO UN ESTADO YA LIQUIDADO SE REUSA EL ID DE LA *
111900*        TRANSACCION ANTERIOR (355) - NUNCA SE DUPLICA EL ID -   *
112000*        AHS-0467. EL MAESTRO DE CUENTAS SOLO SE ACTUALIZA SI EL *
112100*        PERIODO SOLICITADO ES EL MES VIGENTE DEL PROCESO; UN    *
112200*        ESTADO DE UN MES ANTERIOR SE REIMPRIME SIN TOCAR EL     *
112300*        SALDO VIVO DE LA CUENTA - AHS-0467.                     *
112400******************************************************************
112500 600-PROCESA-INTERES SECTION.
112600     MOVE WKS-SALDO-HISTORICO TO WKS-SALDO-FINAL
112700     IF WKS-INTERES-TOTAL > 0
112800        ADD 1 TO WKS-EST-CON-INTERES
112900        COMPUTE WKS-SALDO-FINAL =
113000                WKS-SALDO-HISTORICO + WKS-INTERES-TOTAL
113100        IF WKS-VIEJO-INTERES-ID NOT = SPACES
113200           MOVE WKS-VIEJO-INTERES-ID TO WKS-ID-NUEVO-INTERES
113300        ELSE
113400           PERFORM 610-GENERA-ID-INTERES
113500        END-IF
113600        ADD 1 TO MOVL-TOTAL-MOVTOS
113700        MOVE MOVL-TOTAL-MOVTOS TO WKS-MOVL-IDX-W
113800        SET MOVL-IDX TO WKS-MOVL-IDX-W
113900        MOVE WKS-ID-NUEVO-INTERES
114000                            TO MOVL-TAB-ID-TRANSACCION(MOVL-IDX)
114100        MOVE WKS-FECHA-FIN          TO MOVL-TAB-FECHA(MOVL-IDX)
114200        MOVE WKS-CUENTA-ACTUAL
114300                            TO MOVL-TAB-NUMERO-CUENTA(MOVL-IDX)
114400        MOVE "I"
114500                            TO MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX)
114600        MOVE WKS-INTERES-TOTAL      TO MOVL-TAB-IMPORTE(MOVL-IDX)
114700        MOVE WKS-SALDO-FINAL
114800                            TO MOVL-TAB-SALDO-RESULTANTE(MOVL-IDX)
114900        MOVE "BT"                   TO MOVL-TAB-CANAL(MOVL-IDX)
115000        MOVE "V"                    TO
115100           MOVL-TAB-STATUS-MOVIMIENTO(MOVL-IDX)
115200        MOVE WKS-FECHA-PROCESO
115300                            TO MOVL-TAB-FECHA-GRABACION(MOVL-IDX)
115400        MOVE "AHOSTMT1"
115500                            TO MOVL-TAB-USUARIO-ORIGEN(MOVL-IDX)
115600        MOVE 'S'                    TO WKS-MOVL-ACTIVO(MOVL-IDX)
115700        IF WKS-CTA-ENCONTRADA-IDX > 0
115800           AND WKS-PERIODO-ANIO = WKS-FP-ANIO
115900           AND WKS-PERIODO-MES  = WKS-FP-MES
116000           MOVE WKS-SALDO-FINAL TO
116100                CTAM-TAB-SALDO-ACTUAL(WKS-CTA-ENCONTRADA-IDX)
116200           MOVE WKS-FECHA-FIN   TO
116300               CTAM-TAB-FECHA-ULTIMO-MOVTO(WKS-CTA-ENCONTRADA-IDX)
116400           ADD 1 TO
116500              CTAM-TAB-CONTADOR-MOVTOS(WKS-CTA-ENCONTRADA-IDX)
116600           ADD WKS-INTERES-TOTAL TO
116700             CTAM-TAB-TOTAL-INTERES-PAGADO(WKS-CTA-ENCONTRADA-IDX)
116800        END-IF
116900        ADD 1 TO WKS-BODY-TOTAL
117000        SET BODY-IDX TO WKS-BODY-TOTAL
117100        MOVE WKS-MOVL-IDX-W TO WKS-BODY-IDX-ARR(BODY-IDX)
117200     END-IF.
117300 600-PROCESA-INTERES-E. EXIT.
117400
117500******************************************************************
117600*  610 - GENERA EL ID DE LA TRANSACCION DE INTERES: FECHA + GUION*
117700*        + SECUENCIA DE 2 DIGITOS ENTRE TODAS LAS TRANSACCIONES  *
117800*        VIGENTES DE CUALQUIER CUENTA YA REGISTRADAS PARA ESE    *
117900*        MISMO DIA (LA SERIE DEL ID ES UNICA POR FECHA, NO POR   *
118000*        CUENTA - MISMO CRITERIO QUE EN AHOPOST1)                *
118100******************************************************************
118200 610-GENERA-ID-INTERES SECTION.
118300     MOVE ZERO TO WKS-CONTADOR-TXN-DIA
118400     IF MOVL-TOTAL-MOVTOS > 0
118500        PERFORM 611-VERIFICA-UNA-TXN-DEL-DIA VARYING MOVL-IDX
118600                FROM 1 BY 1 UNTIL MOVL-IDX > MOVL-TOTAL-MOVTOS
118700     END-IF
118800     COMPUTE WKS-ID-SEQ-DIA = WKS-CONTADOR-TXN-DIA + 1
118900     MOVE SPACES TO WKS-ID-NUEVO-INTERES
119000     STRING WKS-FECHA-FIN    DELIMITED BY SIZE
119100            "-"              DELIMITED BY SIZE
119200            WKS-ID-SEQ-DIA-X DELIMITED BY SIZE
119300       INTO WKS-ID-NUEVO-INTERES
119400     END-STRING.
119500 610-GENERA-ID-INTERES-E. EXIT.
119600
119700 611-VERIFICA-UNA-TXN-DEL-DIA SECTION.
119800     IF WKS-MOVL-ACTIVO(MOVL-IDX) = 'S'
119900        AND MOVL-TAB-FECHA(MOVL-IDX) = WKS-FECHA-FIN
120000        ADD 1 TO WKS-CONTADOR-TXN-DIA
120100     END-IF.
120200 611-VERIFICA-UNA-TXN-DEL-DIA-E. EXIT.
120300
120400******************************************************************
120500*  700 - IMPRIME EL ESTADO DE CUENTA DEL MES: TITULO, ENCABEZADO,*
120600*        CUERPO (ORDENADO POR FECHA Y TRANSACCION) Y EL SALDO    *
120700*        ACTUAL DE LA CUENTA AL CIERRE DEL PROCESO               *
120800******************************************************************
120900 700-IMPRIME-ESTADO SECTION.
121000     MOVE WKS-CUENTA-ACTUAL TO RPT-TIT-CUENTA
121100     MOVE WKS-PERIODO-NUM   TO RPT-TIT-PERIODO
121200     WRITE REG-RPTEST FROM RPT-LINEA-TITULO
121300           AFTER ADVANCING TOP-OF-FORM
121400     WRITE REG-RPTEST FROM RPT-LINEA-ENCABEZADO
121500           AFTER ADVANCING 2 LINES
121600     PERFORM 710-ORDENA-CUERPO
121700     IF WKS-BODY-TOTAL > 0
121800        PERFORM 720-ESCRIBE-DETALLE-CUERPO VARYING BODY-IDX FROM 1
121900                BY 1 UNTIL BODY-IDX > WKS-BODY-TOTAL
122000     END-IF
122100     MOVE WKS-SALDO-FINAL TO RPT-SAC-SALDO
122200     WRITE REG-RPTEST FROM RPT-LINEA-BLANCO
122300           AFTER ADVANCING 1 LINE
122400     WRITE REG-RPTEST FROM RPT-LINEA-SALDO-ACTUAL
122500           AFTER ADVANCING 1 LINE.
122600 700-IMPRIME-ESTADO-E. EXIT.
122700
122800******************************************************************
122900*  710 - ORDENA LOS SUBINDICES DEL CUERPO POR FECHA Y, A IGUALDAD*
123000*        DE FECHA, POR ID DE TRANSACCION (BURBUJA, IGUAL QUE LOS *
123100*        TRAMOS Y QUE AHOPOST1/AHORULM1)                         *
123200******************************************************************
123300 710-ORDENA-CUERPO SECTION.
123400     IF WKS-BODY-TOTAL > 1
123500        MOVE 'S' TO WKS-ORD-CAMBIO
123600        PERFORM 711-PASADA-ORDENAMIENTO-CUERPO
123700                UNTIL NOT ORD-HUBO-CAMBIO
123800     END-IF.
123900 710-ORDENA-CUERPO-E. EXIT.
124000
124100 711-PASADA-ORDENAMIENTO-CUERPO SECTION.
124200     MOVE 'N' TO WKS-ORD-CAMBIO
124300     PERFORM 715-COMPARA-E-INTERCAMBIA-CUERPO VARYING BODY-IDX
124400             FROM 1 BY 1 UNTIL BODY-IDX > WKS-BODY-TOTAL - 1.
124500 711-PASADA-ORDENAMIENTO-CUERPO-E. EXIT.
124600
124700 715-COMPARA-E-INTERCAMBIA-CUERPO SECTION.
124800     SET WKS-MOVL-IDX-W TO BODY-IDX
124900     SET MOVL-IDX       TO WKS-BODY-IDX-ARR(BODY-IDX)
125000     MOVE MOVL-TAB-FECHA(MOVL-IDX)          TO WKS-ORD-FECHA-A
125100     MOVE MOVL-TAB-ID-TRANSACCION(MOVL-IDX) TO WKS-ORD-ID-A
125200     SET MOVL-IDX TO WKS-BODY-IDX-ARR(BODY-IDX + 1)
125300     IF WKS-ORD-FECHA-A > MOVL-TAB-FECHA(MOVL-IDX)
125400        OR (WKS-ORD-FECHA-A = MOVL-TAB-FECHA(MOVL-IDX)
125500            AND WKS-ORD-ID-A > MOVL-TAB-ID-TRANSACCION(MOVL-IDX))
125600        MOVE WKS-BODY-IDX-ARR(BODY-IDX)     TO WKS-ORD-SUB-TEMP
125700        MOVE WKS-BODY-IDX-ARR(BODY-IDX + 1)
125800                            TO WKS-BODY-IDX-ARR(BODY-IDX)
125900        MOVE WKS-ORD-SUB-TEMP
126000                            TO WKS-BODY-IDX-ARR(BODY-IDX + 1)
126100        MOVE 'S' TO WKS-ORD-CAMBIO
126200     END-IF.
126300 715-COMPARA-E-INTERCAMBIA-CUERPO-E. EXIT.
126400
126500******************************************************************
126600*  720 - ESCRIBE UNA LINEA DE DETALLE DEL CUERPO DEL ESTADO      *
126700******************************************************************
126800 720-ESCRIBE-DETALLE-CUERPO SECTION.
126900     SET MOVL-IDX TO WKS-BODY-IDX-ARR(BODY-IDX)
127000     MOVE MOVL-TAB-FECHA(MOVL-IDX)          TO RPT-DET-FECHA
127100     MOVE MOVL-TAB-ID-TRANSACCION(MOVL-IDX) TO RPT-DET-ID
127200     EVALUATE MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX)
127300        WHEN "D" MOVE "DEP."  TO RPT-DET-TIPO
127400        WHEN "W" MOVE "RET."  TO RPT-DET-TIPO
127500        WHEN "I" MOVE "INT."  TO RPT-DET-TIPO
127600        WHEN OTHER MOVE SPACES TO RPT-DET-TIPO
127700     END-EVALUATE
127800     MOVE MOVL-TAB-IMPORTE(MOVL-IDX)          TO RPT-DET-IMPORTE
127900     MOVE MOVL-TAB-SALDO-RESULTANTE(MOVL-IDX) TO RPT-DET-SALDO
128000     WRITE REG-RPTEST FROM RPT-LINEA-DETALLE
128100           AFTER ADVANCING 1 LINE.
128200 720-ESCRIBE-DETALLE-CUERPO-E. EXIT.
128300
128400******************************************************************
128500*     G R A B A C I O N   D E   M A E S T R O S   A C T U A L    *
128600******************************************************************
128700
128800******************************************************************
128900*  900 - REGRABA EL MAESTRO DE CUENTAS (CON LOS SALDOS AL DIA Y  *
129000*        EL INTERES ACUMULADO PAGADO) Y EL LIBRO MAYOR (SIN LAS  *
129100*        LIQUIDACIONES DE INTERES VIEJAS QUE FUERON REEMPLAZADAS,*
129200*        MAS LAS NUEVAS DE ESTA CORRIDA). TASINT NO SE REGRABA - *
129300*        ESTE PROGRAMA SOLO LA CONSULTA                          *
129400******************************************************************
129500 900-GRABA-MAESTROS SECTION.
129600     OPEN OUTPUT ACCMSTR
129700     IF FS-ACCMSTR NOT = 0
129800        DISPLAY "AHOSTMT1 - ERROR AL REGRABAR ACCMSTR. STATUS: "
129900                 FS-ACCMSTR UPON CONSOLE
130000        MOVE 91 TO RETURN-CODE
130100        PERFORM 990-CIERRA-ARCHIVOS
130200        STOP RUN
130300     END-IF
130400     IF CTAM-TOTAL-CUENTAS > 0
130500        PERFORM 901-REGRABA-UNA-CUENTA VARYING CTAM-IDX FROM 1
130600                BY 1 UNTIL CTAM-IDX > CTAM-TOTAL-CUENTAS
130700     END-IF
130800     CLOSE ACCMSTR
130900     OPEN OUTPUT MOVLEDG
131000     IF FS-MOVLEDG NOT = 0
131100        DISPLAY "AHOSTMT1 - ERROR AL REGRABAR MOVLEDG. STATUS: "
131200                 FS-MOVLEDG UPON CONSOLE
131300        MOVE 91 TO RETURN-CODE
131400        PERFORM 990-CIERRA-ARCHIVOS
131500        STOP RUN
131600     END-IF
131700     IF MOVL-TOTAL-MOVTOS > 0
131800        PERFORM 902-REGRABA-UN-MOVIMIENTO VARYING MOVL-IDX FROM 1
131900                BY 1 UNTIL MOVL-IDX > MOVL-TOTAL-MOVTOS
132000     END-IF
132100     CLOSE MOVLEDG.
132200 900-GRABA-MAESTROS-E. EXIT.
132300
132400 901-REGRABA-UNA-CUENTA SECTION.
132500     MOVE CTAM-TAB-NUMERO-CUENTA(CTAM-IDX)
132600                                  TO CTAM-NUMERO-CUENTA
132700     MOVE CTAM-TAB-NOMBRE-TITULAR(CTAM-IDX)
132800                                  TO CTAM-NOMBRE-TITULAR
132900     MOVE CTAM-TAB-SALDO-ACTUAL(CTAM-IDX)
133000                                  TO CTAM-SALDO-ACTUAL
133100     MOVE CTAM-TAB-FECHA-APERTURA(CTAM-IDX)
133200                                  TO CTAM-FECHA-APERTURA
133300     MOVE CTAM-TAB-STATUS-CUENTA(CTAM-IDX)
133400                                  TO CTAM-STATUS-CUENTA
133500     MOVE CTAM-TAB-TIPO-CUENTA(CTAM-IDX)
133600                                  TO CTAM-TIPO-CUENTA
133700     MOVE CTAM-TAB-MONEDA(CTAM-IDX)
133800                                  TO CTAM-MONEDA
133900     MOVE CTAM-TAB-CODIGO-SUCURSAL(CTAM-IDX)
134000                                  TO CTAM-CODIGO-SUCURSAL
134100     MOVE CTAM-TAB-CODIGO-PRODUCTO(CTAM-IDX)
134200                                  TO CTAM-CODIGO-PRODUCTO
134300     MOVE CTAM-TAB-OFICIAL-APERTURA(CTAM-IDX)
134400                                  TO CTAM-OFICIAL-APERTURA
134500     MOVE CTAM-TAB-FECHA-ULTIMO-MOVTO(CTAM-IDX)
134600                                  TO CTAM-FECHA-ULTIMO-MOVTO
134700     MOVE CTAM-TAB-CONTADOR-MOVTOS(CTAM-IDX)
134800                                  TO CTAM-CONTADOR-MOVTOS
134900     MOVE CTAM-TAB-TOTAL-INTERES-PAGADO(CTAM-IDX)
135000            TO CTAM-TOTAL-INTERES-PAGADO
135100     MOVE CTAM-TAB-UA-FECHA(CTAM-IDX)
135200                                  TO CTAM-UA-FECHA
135300     MOVE CTAM-TAB-UA-USUARIO(CTAM-IDX)
135400                                  TO CTAM-UA-USUARIO
135500     WRITE CTAM-RECORD.
135600 901-REGRABA-UNA-CUENTA-E. EXIT.
135700
135800 902-REGRABA-UN-MOVIMIENTO SECTION.
135900     IF WKS-MOVL-ACTIVO(MOVL-IDX) = 'S'
136000        MOVE MOVL-TAB-ID-TRANSACCION(MOVL-IDX)
136100                                  TO MOVL-ID-TRANSACCION
136200        MOVE MOVL-TAB-FECHA(MOVL-IDX)
136300                                  TO MOVL-FECHA
136400        MOVE MOVL-TAB-NUMERO-CUENTA(MOVL-IDX)
136500                                  TO MOVL-NUMERO-CUENTA
136600        MOVE MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX)
136700                                  TO MOVL-TIPO-MOVIMIENTO
136800        MOVE MOVL-TAB-IMPORTE(MOVL-IDX)
136900                                  TO MOVL-IMPORTE
137000        MOVE MOVL-TAB-SALDO-RESULTANTE(MOVL-IDX)
137100                                  TO MOVL-SALDO-RESULTANTE
137200        MOVE MOVL-TAB-CANAL(MOVL-IDX)
137300                                  TO MOVL-CANAL
137400        MOVE MOVL-TAB-STATUS-MOVIMIENTO(MOVL-IDX)
137500                                  TO MOVL-STATUS-MOVIMIENTO
137600        MOVE MOVL-TAB-FECHA-GRABACION(MOVL-IDX)
137700                                  TO MOVL-FECHA-GRABACION
137800        MOVE MOVL-TAB-USUARIO-ORIGEN(MOVL-IDX)
137900                                  TO MOVL-USUARIO-ORIGEN
138000        WRITE MOVL-RECORD
138100     END-IF.
138200 902-REGRABA-UN-MOVIMIENTO-E. EXIT.
138300
138400******************************************************************
138500*  950 - IMPRIME EN CONSOLA EL RESUMEN ESTADISTICO DEL LOTE      *
138600******************************************************************
138700 950-IMPRIME-ESTADISTICAS SECTION.
138800     DISPLAY "==================================================="
138900              UPON CONSOLE
139000     DISPLAY "AHOSTMT1 - RESUMEN DEL PROCESO DE ESTADOS DE CUENTA"
139100              UPON CONSOLE
139200     DISPLAY "SOLICITUDES LEIDAS    : " WKS-EST-SOLICITUDES
139300              UPON CONSOLE
139400     DISPLAY "SOLICITUDES RECHAZADAS: " WKS-EST-RECHAZADAS
139500              UPON CONSOLE
139600     DISPLAY "ESTADOS CON INTERES   : " WKS-EST-CON-INTERES
139700              UPON CONSOLE
139800     DISPLAY "==================================================="
139900              UPON CONSOLE.
140000 950-IMPRIME-ESTADISTICAS-E. EXIT.
140100
140200******************************************************************
140300*  990 - CIERRA LOS ARCHIVOS DEL LOTE QUE QUEDEN ABIERTOS        *
140400******************************************************************
140500 990-CIERRA-ARCHIVOS SECTION.
140600     CLOSE ENTEST
140700     CLOSE RPTEST.
140800 990-CIERRA-ARCHIVOS-E. EXIT.
