000100******************************************************************
000200* FECHA       : 02/09/1997                                       *
000300* PROGRAMADOR : PEDRO ESTEBAN DIAZ RAMOS (PEDR)                  *
000400* APLICACION  : CUENTAS DE AHORRO                                *
000500* PROGRAMA    : AHORULM1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECIBE UNA LINEA CON UNA REGLA DE TASA DE        *
000800*             : INTERES ESCALONADA (FECHA DE VIGENCIA, ID DE     *
000900*             : REGLA Y TASA ANUAL), LA VALIDA, SUSTITUYE        *
001000*             : CUALQUIER REGLA PREVIA CON LA MISMA FECHA DE     *
001100*             : VIGENCIA Y REIMPRIME EL MAESTRO DE TASAS.        *
001200* ARCHIVOS    : ENTTAS=E,TASINT=C,RPTTAS=S                       *
001300* ACCION (ES) : P=PROCESA LA REGLA Y REIMPRIME EL MAESTRO        *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 02/09/1997                                       *
001600******************************************************************
001700*  H I S T O R I A L   D E   C A M B I O S
001800*  02/09/1997 PEDR CR-00165  CREACION ORIGINAL DEL PROGRAMA
001900*  19/11/1998 PEDR CR-00204  REVISION Y2K - FECHAS A 4 DIGITOS
002000*  22/01/1999 EEDR CR-00231  PRUEBAS Y2K - SIN HALLAZGOS
002100*  14/06/2000 EEDR CR-00252  AGREGA SUSTITUCION POR MISMA FECHA
002200*  20/03/2003 EEDR CR-00312  VALIDA DECIMALES MAXIMOS DE LA TASA
002300*  14/11/2005 EEDR CR-00355  AGREGA VALIDACION DE RANGO MAXIMO DE
002400*                            TASA ANUAL
002500*  03/07/2008 EEDR CR-00380  AGREGA ENCABEZADO DE PAGINA AL
002600*                            REPORTE DEL MAESTRO DE TASAS
002700*  11/01/2010 EEDR CR-00405  AUMENTA TABLA DE REGLAS A 500
002800*  25/09/2011 LMGR CR-00415  CORRIGE REDONDEO DE TASA A 2
002900*                            DECIMALES EN EL REPORTE
003000*  23/08/2013 LMGR CR-00455  ESTANDARIZA MENSAJES DE RECHAZO
003100*  16/02/2016 LMGR CR-00470  CORRIGE ANCHO DE COLUMNA DE TASA EN
003200*                            EL REPORTE DEL MAESTRO DE TASAS
003300*  14/04/2018 LMGR CR-00481  PASA CONTADORES SUELTOS              AHS-0481
003400*                            A NIVEL 77 POR ESTANDAR DEL DEPTO.   AHS-0481
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    AHORULM1.
003800 AUTHOR.        PEDRO ESTEBAN DIAZ RAMOS.
003900 INSTALLATION.  BANCO AHORRO INDUSTRIAL - DEPTO. DESARROLLO.
004000 DATE-WRITTEN.  02/09/1997.
004100 DATE-COMPILED.
004200 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS ES-NUMERICO IS "0" THRU "9"
004900     UPSI-0 IS WKS-SW-DETALLE ON STATUS IS SW-DETALLE-ACTIVO
005000                              OFF STATUS IS SW-DETALLE-INACTIVO.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ENTTAS ASSIGN TO ENTTAS
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            FILE STATUS   IS FS-ENTTAS.
005600
005700     SELECT OPTIONAL TASINT ASSIGN TO TASINT
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-TASINT.
006000
006100     SELECT RPTTAS ASSIGN TO RPTTAS
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-RPTTAS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*               D E F I N I C I O N   D E   A R C H I V O S      *
006900******************************************************************
007000*   ENTRADA DE LA REGLA DE TASA, FORMATO LIBRE
007100 FD  ENTTAS
007200     LABEL RECORD STANDARD.
007300 01  REG-ENTTAS                    PIC X(40).
007400
007500*   MAESTRO DE TASAS DE INTERES ESCALONADAS
007600 FD  TASINT
007700     LABEL RECORD STANDARD.
007800     COPY AHOTAS.
007900
008000*   REPORTE DE REGLAS DE INTERES (SALIDA IMPRESA)
008100 FD  RPTTAS
008200     LABEL RECORD STANDARD.
008300 01  REG-RPTTAS                    PIC X(132).
008400
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*               A R E A   D E   F E C H A S                      *
008800******************************************************************
008900     COPY AHOCAL.
009000
009100******************************************************************
009200*          R E C U R S O S   D E   F I L E   S T A T U S         *
009300******************************************************************
009400 01  WKS-FS-STATUS.
009500     05  FS-ENTTAS                 PIC 9(02) VALUE ZEROES.
009600     05  FS-TASINT                 PIC 9(02) VALUE ZEROES.
009700     05  FS-RPTTAS                 PIC 9(02) VALUE ZEROES.
009800     05  FILLER                    PIC X(08).
009900
010000******************************************************************
010100*               S W I T C H E S   D E L   P R O G R A M A        *
010200******************************************************************
010300 01  WKS-SWITCHES.
010400     05  WKS-FIN-ENTTAS            PIC X(01) VALUE 'N'.
010500         88  FIN-ENTTAS                     VALUE 'S'.
010600     05  WKS-FIN-TASINT            PIC X(01) VALUE 'N'.
010700         88  FIN-TASINT                     VALUE 'S'.
010800     05  WKS-LINEA-VALIDA          PIC X(01) VALUE 'N'.
010900         88  LINEA-VALIDA                   VALUE 'S'.
011000     05  WKS-REGLA-VALIDA          PIC X(01) VALUE 'N'.
011100         88  REGLA-VALIDA                   VALUE 'S'.
011200
011300******************************************************************
011400*            F E C H A   D E L   P R O C E S O                   *
011500******************************************************************
011600 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
011700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011800     05  WKS-FP-ANIO               PIC 9(04).
011900     05  WKS-FP-MES                PIC 9(02).
012000     05  WKS-FP-DIA                PIC 9(02).
012100
012200******************************************************************
012300*            T O K E N S   D E   L A   L I N E A                 *
012400******************************************************************
012500 01  WKS-TOKENS.
012600     05  WKS-TOK-FECHA             PIC X(08) VALUE SPACES.
012700     05  WKS-TOK-ID-REGLA          PIC X(15) VALUE SPACES.
012800     05  WKS-TOK-ID-REGLA-R REDEFINES WKS-TOK-ID-REGLA.
012900         10  WKS-TOK-ID-REGLA-VAL  PIC X(10).
013000         10  WKS-TOK-ID-REGLA-SOBRA PIC X(05).
013100     05  WKS-TOK-TASA              PIC X(15) VALUE SPACES.
013200     05  WKS-TOK-TASA-R REDEFINES WKS-TOK-TASA.
013300         10  WKS-TOK-TASA-VAL      PIC X(10).
013400         10  WKS-TOK-TASA-SOBRA    PIC X(05).
013500     05  WKS-TOK-SOBRANTE          PIC X(15) VALUE SPACES.
013600 77  WKS-CONTADOR-TOKENS           PIC 9(02) COMP VALUE ZERO.     AHS-0481
013700
013800******************************************************************
013900*      C O N V E R S I O N   D E   T A S A   L I B R E           *
014000******************************************************************
014100 01  WKS-PARSE-TASA.
014200     05  WKS-PM-LONGITUD           PIC 9(02) COMP VALUE ZERO.
014300     05  WKS-PM-IDX                PIC 9(02) COMP VALUE ZERO.
014400     05  WKS-PM-CARACTER           PIC X(01) VALUE SPACE.
014500     05  WKS-PM-DIGITO             PIC 9(01) VALUE ZERO.
014600     05  WKS-PM-CON-PUNTO          PIC X(01) VALUE 'N'.
014700         88  PM-CON-PUNTO                   VALUE 'S'.
014800     05  WKS-PM-DECIMALES          PIC 9(02) COMP VALUE ZERO.
014900     05  WKS-PM-ACUM-ENTERO        PIC 9(03) COMP VALUE ZERO.
015000     05  WKS-PM-ACUM-DECIMAL       PIC 9(04) COMP VALUE ZERO.
015100     05  WKS-PM-VALIDO             PIC X(01) VALUE 'S'.
015200         88  PM-TASA-VALIDA                 VALUE 'S'.
015300 77  WKS-TASA-FINAL                PIC S9(3)V99 VALUE ZERO.       AHS-0481
015400
015500******************************************************************
015600*     T A B L A   D E   R E G L A S   ( E N   M E M O R I A )    *
015700******************************************************************
015800 01  TASI-TABLA.
015900     05  TASI-TAB-ENTRY OCCURS 500 TIMES INDEXED BY TASI-IDX
016000                                    TASI-IDX-DEST.
016100         10  TASI-TAB-FECHA-VIGENCIA     PIC 9(08).
016200         10  TASI-TAB-ID-REGLA           PIC X(10).
016300         10  TASI-TAB-TASA-ANUAL         PIC S9(3)V99.
016400         10  TASI-TAB-STATUS-REGLA       PIC X(01).
016500         10  TASI-TAB-FECHA-ULT-ACTUALIZ PIC 9(08).
016600         10  TASI-TAB-USUARIO-ULT-ACTUALIZ PIC X(08).
016700         10  FILLER                      PIC X(20).
016800 77  TASI-TOTAL-REGLAS             PIC 9(04) COMP VALUE ZERO.     AHS-0481
016900 77  WKS-TASI-IDX-W                PIC 9(04) COMP VALUE ZERO.     AHS-0481
017000 77  WKS-TASI-IDX-ESCRITURA        PIC 9(04) COMP VALUE ZERO.     AHS-0481
017100
017200******************************************************************
017300*        C O N T R O L   D E   O R D E N A M I E N T O           *
017400******************************************************************
017500 01  WKS-ORD-CAMBIO                PIC X(01) VALUE 'N'.
017600     88  ORD-HUBO-CAMBIO                    VALUE 'S'.
017700 01  WKS-ORD-TEMP-ENTRY.
017800     05  WKS-ORD-TEMP-FECHA            PIC 9(08).
017900     05  WKS-ORD-TEMP-ID               PIC X(10).
018000     05  WKS-ORD-TEMP-TASA              PIC S9(3)V99.
018100     05  WKS-ORD-TEMP-STATUS            PIC X(01).
018200     05  WKS-ORD-TEMP-FECHA-ACT         PIC 9(08).
018300     05  WKS-ORD-TEMP-USUARIO           PIC X(08).
018400     05  FILLER                         PIC X(20).
018500
018600******************************************************************
018700*           E S T A D I S T I C A S   D E L   L O T E            *
018800******************************************************************
018900 01  WKS-ESTADISTICAS.
019000     05  WKS-EST-SUSTITUIDAS       PIC 9(03) COMP VALUE ZERO.
019100
019200******************************************************************
019300*           L I N E A S   D E L   R E P O R T E                  *
019400******************************************************************
019500 01  RPT-LINEA-TITULO.
019600     05  FILLER                    PIC X(40)
019700         VALUE "BANCO AHORRO INDUST. - MAESTRO DE TASAS".
019800     05  FILLER                    PIC X(92) VALUE SPACES.
019900 01  RPT-LINEA-ENCABEZADO.
020000     05  FILLER                    PIC X(12) VALUE "VIGENCIA".
020100     05  FILLER                    PIC X(03) VALUE SPACES.
020200     05  FILLER                    PIC X(12) VALUE "ID REGLA".
020300     05  FILLER                    PIC X(03) VALUE SPACES.
020400     05  FILLER                    PIC X(10) VALUE "TASA %".
020500     05  FILLER                    PIC X(92) VALUE SPACES.
020600 01  RPT-LINEA-DETALLE.
020700     05  RPT-DET-FECHA             PIC 9999/99/99.
020800     05  FILLER                    PIC X(03) VALUE SPACES.
020900     05  RPT-DET-ID                PIC X(10).
021000     05  FILLER                    PIC X(05) VALUE SPACES.
021100     05  RPT-DET-TASA              PIC ZZ9.99.
021200     05  FILLER                    PIC X(95) VALUE SPACES.
021300 01  RPT-LINEA-BLANCO              PIC X(132) VALUE SPACES.
021400******************************************************************
021500 PROCEDURE DIVISION.
021600******************************************************************
021700*               S E C C I O N    P R I N C I P A L
021800******************************************************************
021900 100-MAIN SECTION.
022000     PERFORM 110-APERTURA-ARCHIVOS
022100     PERFORM 150-CARGA-TASAS
022200     PERFORM 200-PROCESA-ENTTAS
022300     PERFORM 500-IMPRIME-REGLAS
022400     PERFORM 900-GRABA-TASAS
022500     PERFORM 990-CIERRA-ARCHIVOS
022600     STOP RUN.
022700 100-MAIN-E. EXIT.
022800
022900******************************************************************
023000 110-APERTURA-ARCHIVOS SECTION.
023100     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
023200     OPEN INPUT  ENTTAS
023300          INPUT  TASINT
023400          OUTPUT RPTTAS
023500     IF FS-ENTTAS NOT = 0
023600        DISPLAY "AHORULM1 - ERROR AL ABRIR ENTTAS. STATUS: "
023700                 FS-ENTTAS UPON CONSOLE
023800        MOVE 91 TO RETURN-CODE
023900        PERFORM 990-CIERRA-ARCHIVOS
024000        STOP RUN
024100     END-IF
024200     IF FS-TASINT NOT = 0 AND 05 AND 35
024300        DISPLAY "AHORULM1 - ERROR AL ABRIR TASINT. STATUS: "
024400                 FS-TASINT UPON CONSOLE
024500        MOVE 91 TO RETURN-CODE
024600        PERFORM 990-CIERRA-ARCHIVOS
024700        STOP RUN
024800     END-IF
024900     IF FS-RPTTAS NOT = 0
025000        DISPLAY "AHORULM1 - ERROR AL ABRIR RPTTAS. STATUS: "
025100                 FS-RPTTAS UPON CONSOLE
025200        MOVE 91 TO RETURN-CODE
025300        PERFORM 990-CIERRA-ARCHIVOS
025400        STOP RUN
025500     END-IF.
025600 110-APERTURA-ARCHIVOS-E. EXIT.
025700
025800******************************************************************
025900*     C A R G A   D E L   M A E S T R O   A   M E M O R I A      *
026000******************************************************************
026100 150-CARGA-TASAS SECTION.
026200     MOVE ZERO TO TASI-TOTAL-REGLAS
026300     IF FS-TASINT = 35 OR FS-TASINT = 05
026400        SET FIN-TASINT TO TRUE
026500     ELSE
026600        READ TASINT AT END SET FIN-TASINT TO TRUE END-READ
026700     END-IF
026800     PERFORM 151-CARGA-TASAS-LINEA UNTIL FIN-TASINT
026900     CLOSE TASINT.
027000 150-CARGA-TASAS-E. EXIT.
027100
027200 151-CARGA-TASAS-LINEA SECTION.
027300     ADD 1 TO TASI-TOTAL-REGLAS
027400     MOVE TASI-TOTAL-REGLAS TO WKS-TASI-IDX-W
027500     SET TASI-IDX TO WKS-TASI-IDX-W
027600     MOVE TASI-FECHA-VIGENCIA TO
027700                       TASI-TAB-FECHA-VIGENCIA(TASI-IDX)
027800     MOVE TASI-ID-REGLA       TO TASI-TAB-ID-REGLA(TASI-IDX)
027900     MOVE TASI-TASA-ANUAL     TO TASI-TAB-TASA-ANUAL(TASI-IDX)
028000     MOVE TASI-STATUS-REGLA
028100                         TO TASI-TAB-STATUS-REGLA(TASI-IDX)
028200     MOVE TASI-FECHA-ULT-ACTUALIZ TO
028300                       TASI-TAB-FECHA-ULT-ACTUALIZ(TASI-IDX)
028400     MOVE TASI-USUARIO-ULT-ACTUALIZ TO
028500                       TASI-TAB-USUARIO-ULT-ACTUALIZ(TASI-IDX)
028600     READ TASINT AT END SET FIN-TASINT TO TRUE END-READ.
028700 151-CARGA-TASAS-LINEA-E. EXIT.
028800
028900******************************************************************
029000*      P R O C E S O   D E   L A   L I N E A   D E   E N T R A D A
029100******************************************************************
029200 200-PROCESA-ENTTAS SECTION.
029300     READ ENTTAS AT END SET FIN-ENTTAS TO TRUE END-READ
029400     PERFORM 205-PROCESA-ENTTAS-LINEA UNTIL FIN-ENTTAS.
029500 200-PROCESA-ENTTAS-E. EXIT.
029600
029700 205-PROCESA-ENTTAS-LINEA SECTION.
029800     MOVE 'S' TO WKS-LINEA-VALIDA
029900     MOVE 'S' TO WKS-REGLA-VALIDA
030000     PERFORM 210-PARSEA-LINEA
030100     IF LINEA-VALIDA
030200        PERFORM 220-VALIDA-FECHA
030300        PERFORM 230-VALIDA-ID-REGLA
030400        PERFORM 240-CONVIERTE-TASA
030500     END-IF
030600     IF REGLA-VALIDA
030700        PERFORM 300-REEMPLAZA-REGLA
030800        PERFORM 310-AGREGA-REGLA
030900     ELSE
031000        IF SW-DETALLE-ACTIVO
031100           DISPLAY "AHORULM1 - LINEA RECHAZADA: " REG-ENTTAS
031200                   UPON CONSOLE
031300        END-IF
031400     END-IF
031500     READ ENTTAS AT END SET FIN-ENTTAS TO TRUE END-READ.
031600 205-PROCESA-ENTTAS-LINEA-E. EXIT.
031700
031800******************************************************************
031900*  210 - PARTE LA LINEA DE ENTRADA EN SUS TRES CAMPOS LIBRES     *
032000******************************************************************
032100 210-PARSEA-LINEA SECTION.
032200     MOVE SPACES TO WKS-TOK-FECHA WKS-TOK-ID-REGLA WKS-TOK-TASA
032300     MOVE SPACES TO WKS-TOK-SOBRANTE
032400     MOVE ZERO   TO WKS-CONTADOR-TOKENS
032500     UNSTRING REG-ENTTAS DELIMITED BY ALL SPACE
032600         INTO WKS-TOK-FECHA WKS-TOK-ID-REGLA WKS-TOK-TASA
032700              WKS-TOK-SOBRANTE
032800         TALLYING IN WKS-CONTADOR-TOKENS
032900     END-UNSTRING
033000     IF WKS-CONTADOR-TOKENS NOT = 3
033100        MOVE 'N' TO WKS-LINEA-VALIDA
033200        MOVE 'N' TO WKS-REGLA-VALIDA
033300     END-IF
033400     IF WKS-TOK-SOBRANTE NOT = SPACES
033500        MOVE 'N' TO WKS-LINEA-VALIDA
033600        MOVE 'N' TO WKS-REGLA-VALIDA
033700     END-IF.
033800 210-PARSEA-LINEA-E. EXIT.
033900
034000******************************************************************
034100*  220 - VALIDA QUE EL TOKEN DE FECHA SEA UNA FECHA DE CALENDARIO*
034200*        REAL (LA VIGENCIA DE UNA REGLA PUEDE SER FUTURA)        *
034300******************************************************************
034400 220-VALIDA-FECHA SECTION.
034500     MOVE 'N' TO AHOCAL-FECHA-VALIDA-SW
034600     IF WKS-TOK-FECHA IS NOT NUMERIC
034700        MOVE 'N' TO WKS-REGLA-VALIDA
034800     ELSE
034900        MOVE WKS-TOK-FECHA TO AHOCAL-FECHA-NUM
035000        PERFORM 225-VERIFICA-FECHA-CALENDARIO
035100        IF NOT AHOCAL-FECHA-ES-VALIDA
035200           MOVE 'N' TO WKS-REGLA-VALIDA
035300        END-IF
035400     END-IF.
035500 220-VALIDA-FECHA-E. EXIT.
035600
035700******************************************************************
035800*  225 - PRUEBA DE ANIO BISIESTO Y RANGO DE DIA/MES VALIDO       *
035900*        (SIN FUNCIONES INTRINSECAS - DIVISION Y RESIDUO)        *
036000******************************************************************
036100 225-VERIFICA-FECHA-CALENDARIO SECTION.
036200     MOVE 'N' TO AHOCAL-ES-BISIESTO-SW
036300     MOVE 'N' TO AHOCAL-FECHA-VALIDA-SW
036400     DIVIDE AHOCAL-ANIO BY    4 GIVING AHOCAL-COCIENTE
036500                             REMAINDER AHOCAL-RESIDUO-4
036600     DIVIDE AHOCAL-ANIO BY  100 GIVING AHOCAL-COCIENTE
036700                             REMAINDER AHOCAL-RESIDUO-100
036800     DIVIDE AHOCAL-ANIO BY  400 GIVING AHOCAL-COCIENTE
036900                             REMAINDER AHOCAL-RESIDUO-400
037000     IF AHOCAL-RESIDUO-4 = 0
037100        IF AHOCAL-RESIDUO-100 NOT = 0 OR AHOCAL-RESIDUO-400 = 0
037200           SET AHOCAL-ES-BISIESTO TO TRUE
037300        END-IF
037400     END-IF
037500     IF AHOCAL-MES < 1 OR AHOCAL-MES > 12
037600        MOVE 'N' TO AHOCAL-FECHA-VALIDA-SW
037700     ELSE
037800        MOVE AHOCAL-DIAS-MES(AHOCAL-MES) TO AHOCAL-ULTIMO-DIA-MES
037900        IF AHOCAL-MES = 2 AND AHOCAL-ES-BISIESTO
038000           MOVE 29 TO AHOCAL-ULTIMO-DIA-MES
038100        END-IF
038200        IF AHOCAL-DIA < 1 OR AHOCAL-DIA > AHOCAL-ULTIMO-DIA-MES
038300           MOVE 'N' TO AHOCAL-FECHA-VALIDA-SW
038400        ELSE
038500           SET AHOCAL-FECHA-ES-VALIDA TO TRUE
038600        END-IF
038700     END-IF.
038800 225-VERIFICA-FECHA-CALENDARIO-E. EXIT.
038900
039000******************************************************************
039100*  230 - VALIDA QUE EL ID DE REGLA NO VENGA EN BLANCO            *
039200******************************************************************
039300 230-VALIDA-ID-REGLA SECTION.
039400     IF WKS-TOK-ID-REGLA = SPACES
039500        MOVE 'N' TO WKS-REGLA-VALIDA
039600     END-IF
039700     IF WKS-TOK-ID-REGLA(11:5) NOT = SPACES
039800        MOVE 'N' TO WKS-REGLA-VALIDA
039900     END-IF.
040000 230-VALIDA-ID-REGLA-E. EXIT.
040100
040200******************************************************************
040300*  240 - CONVIERTE LA TASA (TEXTO LIBRE) A NUMERICO Y VALIDA     *
040400*        QUE SEA ESTRICTAMENTE MAYOR QUE CERO, MENOR QUE 100,    *
040500*        CON A LO SUMO 2 DECIMALES TAL COMO VINO EN LA ENTRADA   *
040600*        (NO SE REDONDEA - SE RECHAZA SI TRAE MAS DE 2)          *
040700******************************************************************
040800 240-CONVIERTE-TASA SECTION.
040900     MOVE 'S' TO WKS-PM-VALIDO
041000     MOVE ZERO TO WKS-PM-ACUM-ENTERO WKS-PM-ACUM-DECIMAL
041100     MOVE ZERO TO WKS-PM-DECIMALES
041200     MOVE 'N' TO WKS-PM-CON-PUNTO
041300     MOVE ZERO TO WKS-TASA-FINAL
041400     PERFORM 242-MIDE-LONGITUD-TASA
041500     IF WKS-PM-LONGITUD = 0
041600        MOVE 'N' TO WKS-PM-VALIDO
041700     ELSE
041800        PERFORM 245-ESCANEA-TASA
041900     END-IF
042000     IF PM-TASA-VALIDA AND WKS-PM-DECIMALES NOT > 2
042100        EVALUATE WKS-PM-DECIMALES
042200           WHEN 0
042300              COMPUTE WKS-TASA-FINAL = WKS-PM-ACUM-ENTERO
042400           WHEN 1
042500              COMPUTE WKS-TASA-FINAL =
042600                 WKS-PM-ACUM-ENTERO + ((WKS-PM-ACUM-DECIMAL * 10)
042700                    / 100)
042800           WHEN 2
042900              COMPUTE WKS-TASA-FINAL =
043000                 WKS-PM-ACUM-ENTERO + (WKS-PM-ACUM-DECIMAL / 100)
043100        END-EVALUATE
043200        IF WKS-TASA-FINAL NOT > ZERO OR WKS-TASA-FINAL NOT < 100
043300           MOVE 'N' TO WKS-REGLA-VALIDA
043400        END-IF
043500     ELSE
043600        MOVE 'N' TO WKS-REGLA-VALIDA
043700     END-IF.
043800 240-CONVIERTE-TASA-E. EXIT.
043900
044000 242-MIDE-LONGITUD-TASA SECTION.
044100     MOVE ZERO TO WKS-PM-LONGITUD
044200     PERFORM 243-RETROCEDE-TASA VARYING WKS-PM-IDX FROM 15
044300             BY -1 UNTIL WKS-PM-IDX = 0 OR
044400                   WKS-TOK-TASA(WKS-PM-IDX:1) NOT = SPACE
044500     MOVE WKS-PM-IDX TO WKS-PM-LONGITUD.
044600 242-MIDE-LONGITUD-TASA-E. EXIT.
044700
044800 243-RETROCEDE-TASA SECTION.
044900     CONTINUE.
045000 243-RETROCEDE-TASA-E. EXIT.
045100
045200 245-ESCANEA-TASA SECTION.
045300     PERFORM 246-ESCANEA-UN-CARACTER VARYING WKS-PM-IDX FROM 1
045400             BY 1 UNTIL WKS-PM-IDX > WKS-PM-LONGITUD.
045500 245-ESCANEA-TASA-E. EXIT.
045600
045700 246-ESCANEA-UN-CARACTER SECTION.
045800     MOVE WKS-TOK-TASA(WKS-PM-IDX:1) TO WKS-PM-CARACTER
045900     EVALUATE TRUE
046000        WHEN WKS-PM-CARACTER = "."
046100           IF PM-CON-PUNTO
046200              MOVE 'N' TO WKS-PM-VALIDO
046300           ELSE
046400              MOVE 'S' TO WKS-PM-CON-PUNTO
046500           END-IF
046600        WHEN WKS-PM-CARACTER IS ES-NUMERICO
046700           MOVE WKS-PM-CARACTER TO WKS-PM-DIGITO
046800           IF PM-CON-PUNTO
046900              ADD 1 TO WKS-PM-DECIMALES
047000              IF WKS-PM-DECIMALES NOT > 2
047100                 COMPUTE WKS-PM-ACUM-DECIMAL =
047200                    WKS-PM-ACUM-DECIMAL * 10 + WKS-PM-DIGITO
047300              END-IF
047400           ELSE
047500              COMPUTE WKS-PM-ACUM-ENTERO =
047600                    WKS-PM-ACUM-ENTERO * 10 + WKS-PM-DIGITO
047700           END-IF
047800        WHEN OTHER
047900           MOVE 'N' TO WKS-PM-VALIDO
048000     END-EVALUATE.
048100 246-ESCANEA-UN-CARACTER-E. EXIT.
048200
048300******************************************************************
048400*  300 - ELIMINA DE LA TABLA CUALQUIER REGLA PREVIA QUE TENGA    *
048500*        LA MISMA FECHA DE VIGENCIA QUE LA REGLA NUEVA           *
048600*        (COMPACTACION EN SITIO)                                 *
048700******************************************************************
048800 300-REEMPLAZA-REGLA SECTION.
048900     MOVE ZERO TO WKS-TASI-IDX-ESCRITURA
049000     IF TASI-TOTAL-REGLAS > 0
049100        PERFORM 301-COMPACTA-UNA-REGLA VARYING TASI-IDX FROM 1
049200                BY 1 UNTIL TASI-IDX > TASI-TOTAL-REGLAS
049300     END-IF
049400     MOVE WKS-TASI-IDX-ESCRITURA TO TASI-TOTAL-REGLAS.
049500 300-REEMPLAZA-REGLA-E. EXIT.
049600
049700 301-COMPACTA-UNA-REGLA SECTION.
049800     IF TASI-TAB-FECHA-VIGENCIA(TASI-IDX) NOT =
049900        AHOCAL-FECHA-NUM
050000        ADD 1 TO WKS-TASI-IDX-ESCRITURA
050100        SET TASI-IDX-DEST TO WKS-TASI-IDX-ESCRITURA
050200        IF TASI-IDX NOT = TASI-IDX-DEST
050300           MOVE TASI-TAB-ENTRY(TASI-IDX)
050400                  TO TASI-TAB-ENTRY(TASI-IDX-DEST)
050500        END-IF
050600     ELSE
050700        ADD 1 TO WKS-EST-SUSTITUIDAS
050800     END-IF.
050900 301-COMPACTA-UNA-REGLA-E. EXIT.
051000
051100******************************************************************
051200*  310 - AGREGA LA NUEVA REGLA AL FINAL DE LA TABLA              *
051300******************************************************************
051400 310-AGREGA-REGLA SECTION.
051500     ADD 1 TO TASI-TOTAL-REGLAS
051600     MOVE TASI-TOTAL-REGLAS TO WKS-TASI-IDX-W
051700     SET TASI-IDX TO WKS-TASI-IDX-W
051800     MOVE AHOCAL-FECHA-NUM
051900                         TO TASI-TAB-FECHA-VIGENCIA(TASI-IDX)
052000     MOVE WKS-TOK-ID-REGLA(1:10) TO TASI-TAB-ID-REGLA(TASI-IDX)
052100     MOVE WKS-TASA-FINAL         TO TASI-TAB-TASA-ANUAL(TASI-IDX)
052200     MOVE "V"
052300                         TO TASI-TAB-STATUS-REGLA(TASI-IDX)
052400     MOVE WKS-FECHA-PROCESO
052500                         TO TASI-TAB-FECHA-ULT-ACTUALIZ(TASI-IDX)
052600     MOVE "AHORULM1"             TO
052700            TASI-TAB-USUARIO-ULT-ACTUALIZ(TASI-IDX).
052800 310-AGREGA-REGLA-E. EXIT.
052900
053000******************************************************************
053100*  500 - IMPRIME TODAS LAS REGLAS VIGENTES ORDENADAS POR FECHA   *
053200*        DE VIGENCIA ASCENDENTE                                  *
053300******************************************************************
053400 500-IMPRIME-REGLAS SECTION.
053500     PERFORM 510-ORDENA-REGLAS
053600     MOVE SPACES TO REG-RPTTAS
053700     WRITE REG-RPTTAS FROM RPT-LINEA-TITULO
053800           AFTER ADVANCING TOP-OF-FORM
053900     MOVE SPACES TO REG-RPTTAS
054000     WRITE REG-RPTTAS FROM RPT-LINEA-BLANCO
054100     MOVE SPACES TO REG-RPTTAS
054200     WRITE REG-RPTTAS FROM RPT-LINEA-ENCABEZADO
054300     PERFORM 520-ESCRIBE-DETALLE-REGLA VARYING TASI-IDX FROM 1
054400             BY 1 UNTIL TASI-IDX > TASI-TOTAL-REGLAS.
054500 500-IMPRIME-REGLAS-E. EXIT.
054600
054700******************************************************************
054800*  510 - ORDENA LA TABLA DE REGLAS POR FECHA DE VIGENCIA         *
054900*        ASCENDENTE (BURBUJA)                                    *
055000******************************************************************
055100 510-ORDENA-REGLAS SECTION.
055200     IF TASI-TOTAL-REGLAS > 1
055300        MOVE 'S' TO WKS-ORD-CAMBIO
055400        PERFORM 511-PASADA-ORDENAMIENTO UNTIL NOT ORD-HUBO-CAMBIO
055500     END-IF.
055600 510-ORDENA-REGLAS-E. EXIT.
055700
055800 511-PASADA-ORDENAMIENTO SECTION.
055900     MOVE 'N' TO WKS-ORD-CAMBIO
056000     PERFORM 515-COMPARA-E-INTERCAMBIA VARYING TASI-IDX FROM 1
056100             BY 1 UNTIL TASI-IDX > TASI-TOTAL-REGLAS - 1.
056200 511-PASADA-ORDENAMIENTO-E. EXIT.
056300
056400 515-COMPARA-E-INTERCAMBIA SECTION.
056500     SET TASI-IDX-DEST TO TASI-IDX
056600     SET TASI-IDX-DEST UP BY 1
056700     IF TASI-TAB-FECHA-VIGENCIA(TASI-IDX) >
056800        TASI-TAB-FECHA-VIGENCIA(TASI-IDX-DEST)
056900        MOVE TASI-TAB-ENTRY(TASI-IDX)      TO WKS-ORD-TEMP-ENTRY
057000        MOVE TASI-TAB-ENTRY(TASI-IDX-DEST)
057100                            TO TASI-TAB-ENTRY(TASI-IDX)
057200        MOVE WKS-ORD-TEMP-ENTRY             TO
057300               TASI-TAB-ENTRY(TASI-IDX-DEST)
057400        MOVE 'S' TO WKS-ORD-CAMBIO
057500     END-IF.
057600 515-COMPARA-E-INTERCAMBIA-E. EXIT.
057700
057800******************************************************************
057900*  520 - ESCRIBE UN RENGLON DE DETALLE DE LA REGLA               *
058000******************************************************************
058100 520-ESCRIBE-DETALLE-REGLA SECTION.
058200     MOVE SPACES TO RPT-LINEA-DETALLE
058300     MOVE TASI-TAB-FECHA-VIGENCIA(TASI-IDX) TO RPT-DET-FECHA
058400     MOVE TASI-TAB-ID-REGLA(TASI-IDX)       TO RPT-DET-ID
058500     MOVE TASI-TAB-TASA-ANUAL(TASI-IDX)     TO RPT-DET-TASA
058600     MOVE SPACES TO REG-RPTTAS
058700     WRITE REG-RPTTAS FROM RPT-LINEA-DETALLE.
058800 520-ESCRIBE-DETALLE-REGLA-E. EXIT.
058900
059000******************************************************************
059100*  900 - REGRABA EL MAESTRO COMPLETO A PARTIR DE LA TABLA        *
059200******************************************************************
059300 900-GRABA-TASAS SECTION.
059400     OPEN OUTPUT TASINT
059500     PERFORM 901-REGRABA-UNA-REGLA VARYING TASI-IDX FROM 1 BY 1
059600             UNTIL TASI-IDX > TASI-TOTAL-REGLAS
059700     CLOSE TASINT.
059800 900-GRABA-TASAS-E. EXIT.
059900
060000 901-REGRABA-UNA-REGLA SECTION.
060100     MOVE TASI-TAB-FECHA-VIGENCIA(TASI-IDX)
060200                         TO TASI-FECHA-VIGENCIA
060300     MOVE TASI-TAB-ID-REGLA(TASI-IDX)       TO TASI-ID-REGLA
060400     MOVE TASI-TAB-TASA-ANUAL(TASI-IDX)     TO TASI-TASA-ANUAL
060500     MOVE TASI-TAB-STATUS-REGLA(TASI-IDX)
060600                         TO TASI-STATUS-REGLA
060700     MOVE TASI-TAB-FECHA-ULT-ACTUALIZ(TASI-IDX) TO
060800                                     TASI-FECHA-ULT-ACTUALIZ
060900     MOVE TASI-TAB-USUARIO-ULT-ACTUALIZ(TASI-IDX) TO
061000                                     TASI-USUARIO-ULT-ACTUALIZ
061100     WRITE TASI-RECORD.
061200 901-REGRABA-UNA-REGLA-E. EXIT.
061300
061400******************************************************************
061500*  990 - CIERRA LOS ARCHIVOS REMANENTES DEL PROCESO              *
061600******************************************************************
061700 990-CIERRA-ARCHIVOS SECTION.
061800     CLOSE ENTTAS
061900     CLOSE RPTTAS.
062000 990-CIERRA-ARCHIVOS-E. EXIT.
