000100******************************************************************
000200* FECHA       : 14/03/1996                                       *
000300* PROGRAMADOR : PEDRO ESTEBAN DIAZ RAMOS (PEDR)                  *
000400* APLICACION  : CUENTAS DE AHORRO                                *
000500* PROGRAMA    : AHOPOST1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECIBE UN ARCHIVO DE MOVIMIENTOS DE TERMINAL     *
000800*             : (DEPOSITO, RETIRO O INTERES) EN FORMATO LIBRE,   *
000900*             : LOS VALIDA, LOCALIZA O DA DE ALTA LA CUENTA DE   *
001000*             : AHORRO CORRESPONDIENTE, ASIGNA EL ID DE MOVI-    *
001100*             : MIENTO Y ACTUALIZA EL SALDO Y EL LIBRO MAYOR.    *
001200* ARCHIVOS    : ENTTRN=E,ACCMSTR=C,MOVLEDG=C,RPTTRN=S            *
001300* ACCION (ES) : P=PROCESA LOTE DE MOVIMIENTOS                    *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 14/03/1996                                       *
001600******************************************************************
001700*  H I S T O R I A L   D E   C A M B I O S
001800*  14/03/1996 PEDR CR-00118  CREACION ORIGINAL DEL PROGRAMA
001900*  02/07/1996 PEDR CR-00124  VALIDACION DE RETIRO EN CUENTA NUEVA
002000*  18/02/1997 PEDR CR-00151  CORRIGE SOBREGIRO EN RETIROS
002100*  09/09/1998 PEDR CR-00198  AMPLIA NUMERO DE CUENTA A 10 BYTES
002200*  19/11/1998 PEDR CR-00204  REVISION Y2K - FECHAS A 4 DIGITOS
002300*  22/01/1999 EEDR CR-00231  PRUEBAS Y2K - SIN HALLAZGOS
002400*  30/05/2000 EEDR CR-00249  AGREGA REPORTE DE MOVIMIENTOS POR CTA
002500*  14/05/2001 EEDR CR-00276  AGREGA CANAL Y STATUS DE MOVIMIENTO
002600*  07/06/2004 EEDR CR-00340  AGREGA SUCURSAL/MONEDA AL MAESTRO
002700*  11/01/2010 EEDR CR-00405  AUMENTA TABLA DE CUENTAS A 500
002800*  23/08/2013 EEDR CR-00452  ESTANDARIZA MENSAJES DE RECHAZO
002900*  14/04/2018 LMGR CR-00480  PASA CONTADORES SUELTOS              AHS-0480
003000*                            A NIVEL 77 POR ESTANDAR DEL DEPTO.   AHS-0480
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    AHOPOST1.
003400 AUTHOR.        PEDRO ESTEBAN DIAZ RAMOS.
003500 INSTALLATION.  BANCO AHORRO INDUSTRIAL - DEPTO. DESARROLLO.
003600 DATE-WRITTEN.  14/03/1996.
003700 DATE-COMPILED.
003800 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS ES-NUMERICO IS "0" THRU "9"
004500     UPSI-0 IS WKS-SW-DETALLE ON STATUS IS SW-DETALLE-ACTIVO
004600                              OFF STATUS IS SW-DETALLE-INACTIVO.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ENTTRN ASSIGN TO ENTTRN
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            FILE STATUS   IS FS-ENTTRN.
005200
005300     SELECT OPTIONAL ACCMSTR ASSIGN TO ACCMSTR
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            FILE STATUS   IS FS-ACCMSTR.
005600
005700     SELECT OPTIONAL MOVLEDG ASSIGN TO MOVLEDG
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-MOVLEDG.
006000
006100     SELECT RPTTRN  ASSIGN TO RPTTRN
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-RPTTRN.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700******************************************************************
006800*               D E F I N I C I O N   D E   A R C H I V O S      *
006900******************************************************************
007000*   ENTRADA DE MOVIMIENTOS DE TERMINAL, FORMATO LIBRE
007100 FD  ENTTRN
007200     LABEL RECORD STANDARD.
007300 01  REG-ENTTRN                    PIC X(80).
007400
007500*   MAESTRO DE CUENTAS DE AHORRO
007600 FD  ACCMSTR
007700     LABEL RECORD STANDARD.
007800     COPY AHOCTA.
007900
008000*   LIBRO MAYOR DE MOVIMIENTOS
008100 FD  MOVLEDG
008200     LABEL RECORD STANDARD.
008300     COPY AHOMOV.
008400
008500*   REPORTE DE MOVIMIENTOS (SALIDA IMPRESA)
008600 FD  RPTTRN
008700     LABEL RECORD STANDARD.
008800 01  REG-RPTTRN                    PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200*               A R E A   D E   F E C H A S                      *
009300******************************************************************
009400     COPY AHOCAL.
009500
009600******************************************************************
009700*          R E C U R S O S   D E   F I L E   S T A T U S         *
009800******************************************************************
009900 01  WKS-FS-STATUS.
010000     05  FS-ENTTRN                 PIC 9(02) VALUE ZEROES.
010100     05  FS-ACCMSTR                PIC 9(02) VALUE ZEROES.
010200     05  FS-MOVLEDG                PIC 9(02) VALUE ZEROES.
010300     05  FS-RPTTRN                 PIC 9(02) VALUE ZEROES.
010400     05  FILLER                    PIC X(08).
010500
010600******************************************************************
010700*               S W I T C H E S   D E L   P R O G R A M A        *
010800******************************************************************
010900 01  WKS-SWITCHES.
011000     05  WKS-FIN-ENTTRN            PIC X(01) VALUE 'N'.
011100         88  FIN-ENTTRN                     VALUE 'S'.
011200     05  WKS-FIN-ACCMSTR           PIC X(01) VALUE 'N'.
011300         88  FIN-ACCMSTR                    VALUE 'S'.
011400     05  WKS-FIN-MOVLEDG           PIC X(01) VALUE 'N'.
011500         88  FIN-MOVLEDG                    VALUE 'S'.
011600     05  WKS-LINEA-VALIDA          PIC X(01) VALUE 'N'.
011700         88  LINEA-VALIDA                   VALUE 'S'.
011800     05  WKS-TRANSACCION-VALIDA    PIC X(01) VALUE 'N'.
011900         88  TRANSACCION-VALIDA             VALUE 'S'.
012000     05  WKS-CUENTA-ENCONTRADA     PIC X(01) VALUE 'N'.
012100         88  CUENTA-ENCONTRADA              VALUE 'S'.
012200
012300******************************************************************
012400*            F E C H A   D E L   P R O C E S O                   *
012500******************************************************************
012600 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
012700 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012800     05  WKS-FP-ANIO               PIC 9(04).
012900     05  WKS-FP-MES                PIC 9(02).
013000     05  WKS-FP-DIA                PIC 9(02).
013100
013200******************************************************************
013300*            T O K E N S   D E   L A   L I N E A                 *
013400******************************************************************
013500 01  WKS-TOKENS.
013600     05  WKS-TOK-FECHA             PIC X(08) VALUE SPACES.
013700     05  WKS-TOK-CUENTA            PIC X(15) VALUE SPACES.
013800     05  WKS-TOK-CUENTA-R REDEFINES WKS-TOK-CUENTA.
013900         10  WKS-TOK-CTA-NUMERO    PIC X(10).
014000         10  WKS-TOK-CTA-SOBRANTE  PIC X(05).
014100     05  WKS-TOK-TIPO              PIC X(01) VALUE SPACES.
014200     05  WKS-TOK-IMPORTE           PIC X(15) VALUE SPACES.
014300     05  WKS-TOK-SOBRANTE          PIC X(15) VALUE SPACES.
014400 77  WKS-CONTADOR-TOKENS           PIC 9(02) COMP VALUE ZERO.     AHS-0480
014500 77  WKS-TIPO-MOVIMIENTO           PIC X(01) VALUE SPACES.        AHS-0480
014600
014700******************************************************************
014800*      C O N V E R S I O N   D E   I M P O R T E   L I B R E     *
014900******************************************************************
015000 01  WKS-PARSE-IMPORTE.
015100     05  WKS-PM-LONGITUD           PIC 9(02) COMP VALUE ZERO.
015200     05  WKS-PM-IDX                PIC 9(02) COMP VALUE ZERO.
015300     05  WKS-PM-CARACTER           PIC X(01) VALUE SPACE.
015400     05  WKS-PM-DIGITO             PIC 9(01) VALUE ZERO.
015500     05  WKS-PM-CON-PUNTO          PIC X(01) VALUE 'N'.
015600         88  PM-CON-PUNTO                   VALUE 'S'.
015700     05  WKS-PM-DECIMALES          PIC 9(02) COMP VALUE ZERO.
015800     05  WKS-PM-ACUM-ENTERO        PIC 9(09) COMP VALUE ZERO.
015900     05  WKS-PM-ACUM-DECIMAL       PIC 9(04) COMP VALUE ZERO.
016000     05  WKS-PM-DIVISOR            PIC 9(04) COMP VALUE ZERO.
016100     05  WKS-PM-CENTAVOS           PIC 9(02) COMP VALUE ZERO.
016200     05  WKS-PM-VALIDO             PIC X(01) VALUE 'S'.
016300         88  PM-IMPORTE-VALIDO               VALUE 'S'.
016400 01  WKS-MONTO-FINAL               PIC S9(9)V99 VALUE ZERO.
016500
016600******************************************************************
016700*     T A B L A   D E   C U E N T A S   ( E N   M E M O R I A )  *
016800******************************************************************
016900 01  CTAM-TABLA.
017000     05  CTAM-TAB-ENTRY OCCURS 500 TIMES INDEXED BY CTAM-IDX.
017100         10  CTAM-TAB-NUMERO-CUENTA        PIC X(10).
017200         10  CTAM-TAB-NOMBRE-TITULAR       PIC X(30).
017300         10  CTAM-TAB-SALDO-ACTUAL         PIC S9(9)V99.
017400         10  CTAM-TAB-FECHA-APERTURA       PIC 9(08).
017500         10  CTAM-TAB-STATUS-CUENTA        PIC X(01).
017600         10  CTAM-TAB-TIPO-CUENTA          PIC X(02).
017700         10  CTAM-TAB-MONEDA               PIC X(01).
017800         10  CTAM-TAB-CODIGO-SUCURSAL      PIC 9(04).
017900         10  CTAM-TAB-CODIGO-PRODUCTO      PIC X(04).
018000         10  CTAM-TAB-OFICIAL-APERTURA     PIC X(08).
018100         10  CTAM-TAB-FECHA-ULTIMO-MOVTO   PIC 9(08).
018200         10  CTAM-TAB-CONTADOR-MOVTOS      PIC 9(05).
018300         10  CTAM-TAB-TOTAL-INTERES-PAGADO PIC S9(9)V99.
018400         10  CTAM-TAB-UA-FECHA             PIC 9(08).
018500         10  CTAM-TAB-UA-USUARIO           PIC X(08).
018600         10  FILLER                        PIC X(81).
018700 77  CTAM-TOTAL-CUENTAS            PIC 9(04) COMP VALUE ZERO.     AHS-0480
018800 77  WKS-CTAM-IDX-W                PIC 9(04) COMP VALUE ZERO.     AHS-0480
018900
019000******************************************************************
019100*  T A B L A   D E   M O V I M I E N T O S   ( E N   MEMORIA )   *
019200******************************************************************
019300 01  MOVL-TABLA.
019400     05  MOVL-TAB-ENTRY OCCURS 5000 TIMES INDEXED BY MOVL-IDX.
019500         10  MOVL-TAB-ID-TRANSACCION    PIC X(11).
019600         10  MOVL-TAB-FECHA             PIC 9(08).
019700         10  MOVL-TAB-NUMERO-CUENTA     PIC X(10).
019800         10  MOVL-TAB-TIPO-MOVIMIENTO   PIC X(01).
019900         10  MOVL-TAB-IMPORTE           PIC S9(9)V99.
020000         10  MOVL-TAB-SALDO-RESULTANTE  PIC S9(9)V99.
020100         10  MOVL-TAB-CANAL             PIC X(02).
020200         10  MOVL-TAB-STATUS-MOVIMIENTO PIC X(01).
020300         10  MOVL-TAB-FECHA-GRABACION   PIC 9(08).
020400         10  MOVL-TAB-USUARIO-ORIGEN    PIC X(08).
020500         10  FILLER                     PIC X(49).
020600 77  MOVL-TOTAL-MOVTOS             PIC 9(06) COMP VALUE ZERO.     AHS-0480
020700 77  WKS-MOVL-IDX-W                PIC 9(06) COMP VALUE ZERO.     AHS-0480
020800
020900******************************************************************
021000*   T A B L A   D E   M O V I M I E N T O S   D E   L A   C T A  *
021100******************************************************************
021200 01  WKS-REPORTE-TABLA.
021300     05  WKS-REPORTE-SUBIND OCCURS 2000 TIMES INDEXED BY REP-IDX
021400                             PIC 9(06) COMP.
021500 01  WKS-REPORTE-TOTAL             PIC 9(06) COMP VALUE ZERO.
021600 01  WKS-ORD-TEMP                  PIC 9(06) COMP VALUE ZERO.
021700 01  WKS-ORD-CAMBIO                PIC X(01) VALUE 'N'.
021800     88  ORD-HUBO-CAMBIO                    VALUE 'S'.
021900 01  WKS-ORD-FECHA-A               PIC 9(08) VALUE ZERO.
022000 01  WKS-ORD-ID-A                  PIC X(11) VALUE SPACES.
022100
022200******************************************************************
022300*       C O N T A D O R E S   D E   V A L I D A C I O N          *
022400******************************************************************
022500 01  WKS-TOTAL-TXN-CUENTA          PIC 9(04) COMP VALUE ZERO.
022600 01  WKS-CONTADOR-TXN-DIA          PIC 9(02) COMP VALUE ZERO.
022700 01  WKS-ID-TRANSACCION            PIC X(11) VALUE SPACES.
022800 01  WKS-ID-SEQ-DIA                PIC 9(02) VALUE ZERO.
022900 01  WKS-ID-SEQ-DIA-X REDEFINES WKS-ID-SEQ-DIA PIC X(02).
023000 01  WKS-SALDO-NUEVO               PIC S9(9)V99 VALUE ZERO.
023100
023200******************************************************************
023300*           E S T A D I S T I C A S   D E L   L O T E            *
023400******************************************************************
023500 01  WKS-ESTADISTICAS.
023600     05  WKS-EST-LEIDAS            PIC 9(05) COMP VALUE ZERO.
023700     05  WKS-EST-ACEPTADAS         PIC 9(05) COMP VALUE ZERO.
023800     05  WKS-EST-RECHAZADAS        PIC 9(05) COMP VALUE ZERO.
023900     05  WKS-EST-CUENTAS-NUEVAS    PIC 9(05) COMP VALUE ZERO.
024000 01  WKS-MASCARA-CONTADOR          PIC ZZ,ZZ9.
024100
024200******************************************************************
024300*           L I N E A S   D E L   R E P O R T E                  *
024400******************************************************************
024500 01  RPT-LINEA-TITULO.
024600     05  FILLER                    PIC X(20)
024700         VALUE "BANCO AHORRO INDUST.".
024800     05  FILLER                    PIC X(20)
024900         VALUE "REPORTE DE MOVTOS - ".
025000     05  RPT-TIT-CUENTA            PIC X(10) VALUE SPACES.
025100     05  FILLER                    PIC X(82) VALUE SPACES.
025200 01  RPT-LINEA-ENCABEZADO.
025300     05  FILLER                    PIC X(10) VALUE "FECHA".
025400     05  FILLER                    PIC X(04) VALUE SPACES.
025500     05  FILLER                    PIC X(13) VALUE "TRANSACCION".
025600     05  FILLER                    PIC X(03) VALUE SPACES.
025700     05  FILLER                    PIC X(04) VALUE "TIPO".
025800     05  FILLER                    PIC X(03) VALUE SPACES.
025900     05  FILLER                    PIC X(12) VALUE "IMPORTE".
026000     05  FILLER                    PIC X(83) VALUE SPACES.
026100 01  RPT-LINEA-DETALLE.
026200     05  RPT-DET-FECHA             PIC 9999/99/99.
026300     05  FILLER                    PIC X(02) VALUE SPACES.
026400     05  RPT-DET-ID                PIC X(11).
026500     05  FILLER                    PIC X(05) VALUE SPACES.
026600     05  RPT-DET-TIPO              PIC X(04).
026700     05  FILLER                    PIC X(03) VALUE SPACES.
026800     05  RPT-DET-IMPORTE           PIC Z,ZZZ,ZZ9.99-.
026900     05  FILLER                    PIC X(83) VALUE SPACES.
027000 01  RPT-LINEA-BLANCO              PIC X(132) VALUE SPACES.
027100******************************************************************
027200 PROCEDURE DIVISION.
027300******************************************************************
027400*               S E C C I O N    P R I N C I P A L
027500******************************************************************
027600 100-MAIN SECTION.
027700     PERFORM 110-APERTURA-ARCHIVOS
027800     PERFORM 150-CARGA-MAESTROS
027900     PERFORM 300-PROCESA-ENTTRN
028000     PERFORM 900-GRABA-MAESTROS
028100     PERFORM 950-IMPRIME-ESTADISTICAS
028200     PERFORM 990-CIERRA-ARCHIVOS
028300     STOP RUN.
028400 100-MAIN-E. EXIT.
028500
028600******************************************************************
028700 110-APERTURA-ARCHIVOS SECTION.
028800     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
028900     OPEN INPUT  ENTTRN
029000          INPUT  ACCMSTR
029100          INPUT  MOVLEDG
029200          OUTPUT RPTTRN
029300     IF FS-ENTTRN NOT = 0
029400        DISPLAY "================================================"
029500                 UPON CONSOLE
029600        DISPLAY "AHOPOST1 - ERROR AL ABRIR ENTTRN. STATUS: "
029700                 FS-ENTTRN UPON CONSOLE
029800        DISPLAY "================================================"
029900                 UPON CONSOLE
030000        MOVE 91 TO RETURN-CODE
030100        PERFORM 990-CIERRA-ARCHIVOS
030200        STOP RUN
030300     END-IF
030400     IF FS-ACCMSTR NOT = 0 AND 05 AND 35
030500        DISPLAY "AHOPOST1 - ERROR AL ABRIR ACCMSTR. STATUS: "
030600                 FS-ACCMSTR UPON CONSOLE
030700        MOVE 91 TO RETURN-CODE
030800        PERFORM 990-CIERRA-ARCHIVOS
030900        STOP RUN
031000     END-IF
031100     IF FS-MOVLEDG NOT = 0 AND 05 AND 35
031200        DISPLAY "AHOPOST1 - ERROR AL ABRIR MOVLEDG. STATUS: "
031300                 FS-MOVLEDG UPON CONSOLE
031400        MOVE 91 TO RETURN-CODE
031500        PERFORM 990-CIERRA-ARCHIVOS
031600        STOP RUN
031700     END-IF
031800     IF FS-RPTTRN NOT = 0
031900        DISPLAY "AHOPOST1 - ERROR AL ABRIR RPTTRN. STATUS: "
032000                 FS-RPTTRN UPON CONSOLE
032100        MOVE 91 TO RETURN-CODE
032200        PERFORM 990-CIERRA-ARCHIVOS
032300        STOP RUN
032400     END-IF.
032500 110-APERTURA-ARCHIVOS-E. EXIT.
032600
032700******************************************************************
032800*     C A R G A   D E   M A E S T R O S   A   M E M O R I A      *
032900******************************************************************
033000 150-CARGA-MAESTROS SECTION.
033100     PERFORM 152-CARGA-CUENTAS
033200     PERFORM 154-CARGA-MOVIMIENTOS
033300     CLOSE ACCMSTR
033400     CLOSE MOVLEDG.
033500 150-CARGA-MAESTROS-E. EXIT.
033600
033700 152-CARGA-CUENTAS SECTION.
033800     MOVE ZERO TO CTAM-TOTAL-CUENTAS
033900     IF FS-ACCMSTR = 35 OR FS-ACCMSTR = 05
034000        SET FIN-ACCMSTR TO TRUE
034100     ELSE
034200        READ ACCMSTR AT END SET FIN-ACCMSTR TO TRUE END-READ
034300     END-IF
034400     PERFORM 153-CARGA-CUENTAS-LINEA UNTIL FIN-ACCMSTR.
034500 152-CARGA-CUENTAS-E. EXIT.
034600
034700 153-CARGA-CUENTAS-LINEA SECTION.
034800     ADD 1 TO CTAM-TOTAL-CUENTAS
034900     MOVE CTAM-TOTAL-CUENTAS TO WKS-CTAM-IDX-W
035000     SET CTAM-IDX TO WKS-CTAM-IDX-W
035100     MOVE CTAM-NUMERO-CUENTA
035200                         TO CTAM-TAB-NUMERO-CUENTA (CTAM-IDX)
035300     MOVE CTAM-NOMBRE-TITULAR
035400                         TO CTAM-TAB-NOMBRE-TITULAR(CTAM-IDX)
035500     MOVE CTAM-SALDO-ACTUAL
035600                         TO CTAM-TAB-SALDO-ACTUAL  (CTAM-IDX)
035700     MOVE CTAM-FECHA-APERTURA
035800                         TO CTAM-TAB-FECHA-APERTURA(CTAM-IDX)
035900     MOVE CTAM-STATUS-CUENTA
036000                         TO CTAM-TAB-STATUS-CUENTA (CTAM-IDX)
036100     MOVE CTAM-TIPO-CUENTA
036200                         TO CTAM-TAB-TIPO-CUENTA   (CTAM-IDX)
036300     MOVE CTAM-MONEDA
036400                         TO CTAM-TAB-MONEDA        (CTAM-IDX)
036500     MOVE CTAM-CODIGO-SUCURSAL
036600                         TO CTAM-TAB-CODIGO-SUCURSAL(CTAM-IDX)
036700     MOVE CTAM-CODIGO-PRODUCTO
036800                         TO CTAM-TAB-CODIGO-PRODUCTO(CTAM-IDX)
036900     MOVE CTAM-OFICIAL-APERTURA
037000                         TO CTAM-TAB-OFICIAL-APERTURA(CTAM-IDX)
037100     MOVE CTAM-FECHA-ULTIMO-MOVTO
037200            TO CTAM-TAB-FECHA-ULTIMO-MOVTO(CTAM-IDX)
037300     MOVE CTAM-CONTADOR-MOVTOS
037400                         TO CTAM-TAB-CONTADOR-MOVTOS(CTAM-IDX)
037500     MOVE CTAM-TOTAL-INTERES-PAGADO
037600            TO CTAM-TAB-TOTAL-INTERES-PAGADO(CTAM-IDX)
037700     MOVE CTAM-UA-FECHA         TO CTAM-TAB-UA-FECHA(CTAM-IDX)
037800     MOVE CTAM-UA-USUARIO
037900                         TO CTAM-TAB-UA-USUARIO(CTAM-IDX)
038000     READ ACCMSTR AT END SET FIN-ACCMSTR TO TRUE END-READ.
038100 153-CARGA-CUENTAS-LINEA-E. EXIT.
038200
038300 154-CARGA-MOVIMIENTOS SECTION.
038400     MOVE ZERO TO MOVL-TOTAL-MOVTOS
038500     IF FS-MOVLEDG = 35 OR FS-MOVLEDG = 05
038600        SET FIN-MOVLEDG TO TRUE
038700     ELSE
038800        READ MOVLEDG AT END SET FIN-MOVLEDG TO TRUE END-READ
038900     END-IF
039000     PERFORM 155-CARGA-MOVIMIENTOS-LINEA UNTIL FIN-MOVLEDG.
039100 154-CARGA-MOVIMIENTOS-E. EXIT.
039200
039300 155-CARGA-MOVIMIENTOS-LINEA SECTION.
039400     ADD 1 TO MOVL-TOTAL-MOVTOS
039500     MOVE MOVL-TOTAL-MOVTOS TO WKS-MOVL-IDX-W
039600     SET MOVL-IDX TO WKS-MOVL-IDX-W
039700     MOVE MOVL-ID-TRANSACCION TO
039800                           MOVL-TAB-ID-TRANSACCION(MOVL-IDX)
039900     MOVE MOVL-FECHA             TO MOVL-TAB-FECHA(MOVL-IDX)
040000     MOVE MOVL-NUMERO-CUENTA
040100                         TO MOVL-TAB-NUMERO-CUENTA(MOVL-IDX)
040200     MOVE MOVL-TIPO-MOVIMIENTO
040300                         TO MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX)
040400     MOVE MOVL-IMPORTE           TO MOVL-TAB-IMPORTE(MOVL-IDX)
040500     MOVE MOVL-SALDO-RESULTANTE
040600                         TO MOVL-TAB-SALDO-RESULTANTE(MOVL-IDX)
040700     MOVE MOVL-CANAL             TO MOVL-TAB-CANAL(MOVL-IDX)
040800     MOVE MOVL-STATUS-MOVIMIENTO TO
040900        MOVL-TAB-STATUS-MOVIMIENTO(MOVL-IDX)
041000     MOVE MOVL-FECHA-GRABACION
041100                         TO MOVL-TAB-FECHA-GRABACION(MOVL-IDX)
041200     MOVE MOVL-USUARIO-ORIGEN
041300                         TO MOVL-TAB-USUARIO-ORIGEN(MOVL-IDX)
041400     READ MOVLEDG AT END SET FIN-MOVLEDG TO TRUE END-READ.
041500 155-CARGA-MOVIMIENTOS-LINEA-E. EXIT.
041600
041700******************************************************************
041800*      P R O C E S O   D E L   A R C H I V O   D E   E N T R A D A
041900******************************************************************
042000 300-PROCESA-ENTTRN SECTION.
042100     READ ENTTRN AT END SET FIN-ENTTRN TO TRUE END-READ
042200     PERFORM 305-PROCESA-ENTTRN-LINEA UNTIL FIN-ENTTRN.
042300 300-PROCESA-ENTTRN-E. EXIT.
042400
042500 305-PROCESA-ENTTRN-LINEA SECTION.
042600     ADD 1 TO WKS-EST-LEIDAS
042700     MOVE 'S' TO WKS-LINEA-VALIDA
042800     MOVE 'S' TO WKS-TRANSACCION-VALIDA
042900     PERFORM 310-PARSEA-LINEA
043000     IF LINEA-VALIDA
043100        PERFORM 320-VALIDA-FECHA
043200        PERFORM 330-VALIDA-TIPO
043300        PERFORM 340-CONVIERTE-IMPORTE
043400     END-IF
043500     IF TRANSACCION-VALIDA
043600        PERFORM 400-LOCALIZA-O-CREA-CUENTA
043700        PERFORM 410-VALIDA-CONTRA-CUENTA
043800     END-IF
043900     IF TRANSACCION-VALIDA
044000        PERFORM 420-CALCULA-NUEVO-SALDO
044100        PERFORM 430-GENERA-ID-TRANSACCION
044200        PERFORM 440-AGREGA-MOVIMIENTO
044300        PERFORM 450-ACTUALIZA-CUENTA
044400        PERFORM 600-IMPRIME-MOVIMIENTOS
044500        ADD 1 TO WKS-EST-ACEPTADAS
044600     ELSE
044700        ADD 1 TO WKS-EST-RECHAZADAS
044800        IF SW-DETALLE-ACTIVO
044900           DISPLAY "AHOPOST1 - LINEA RECHAZADA: " REG-ENTTRN
045000                   UPON CONSOLE
045100        END-IF
045200     END-IF
045300     READ ENTTRN AT END SET FIN-ENTTRN TO TRUE END-READ.
045400 305-PROCESA-ENTTRN-LINEA-E. EXIT.
045500
045600******************************************************************
045700*  310 - PARTE LA LINEA DE ENTRADA EN SUS CUATRO CAMPOS LIBRES   *
045800******************************************************************
045900 310-PARSEA-LINEA SECTION.
046000     MOVE SPACES TO WKS-TOK-FECHA WKS-TOK-CUENTA WKS-TOK-TIPO
046100     MOVE SPACES TO WKS-TOK-IMPORTE WKS-TOK-SOBRANTE
046200     MOVE ZERO   TO WKS-CONTADOR-TOKENS
046300     UNSTRING REG-ENTTRN DELIMITED BY ALL SPACE
046400         INTO WKS-TOK-FECHA WKS-TOK-CUENTA WKS-TOK-TIPO
046500              WKS-TOK-IMPORTE WKS-TOK-SOBRANTE
046600         TALLYING IN WKS-CONTADOR-TOKENS
046700     END-UNSTRING
046800     IF WKS-CONTADOR-TOKENS NOT = 4
046900        MOVE 'N' TO WKS-LINEA-VALIDA
047000        MOVE 'N' TO WKS-TRANSACCION-VALIDA
047100     END-IF
047200     IF WKS-TOK-SOBRANTE NOT = SPACES
047300        MOVE 'N' TO WKS-LINEA-VALIDA
047400        MOVE 'N' TO WKS-TRANSACCION-VALIDA
047500     END-IF
047600     IF WKS-TOK-CUENTA = SPACES
047700        MOVE 'N' TO WKS-LINEA-VALIDA
047800        MOVE 'N' TO WKS-TRANSACCION-VALIDA
047900     END-IF
048000     IF WKS-TOK-CUENTA(11:5) NOT = SPACES
048100        MOVE 'N' TO WKS-LINEA-VALIDA
048200        MOVE 'N' TO WKS-TRANSACCION-VALIDA
048300     END-IF.
048400 310-PARSEA-LINEA-E. EXIT.
048500
048600******************************************************************
048700*  320 - VALIDA QUE EL TOKEN DE FECHA SEA UNA FECHA DE CALENDARIO*
048800*        REAL Y QUE NO SEA POSTERIOR A LA FECHA DEL PROCESO      *
048900******************************************************************
049000 320-VALIDA-FECHA SECTION.
049100     MOVE 'N' TO AHOCAL-FECHA-VALIDA-SW
049200     IF WKS-TOK-FECHA IS NOT NUMERIC
049300        MOVE 'N' TO WKS-TRANSACCION-VALIDA
049400     ELSE
049500        MOVE WKS-TOK-FECHA TO AHOCAL-FECHA-NUM
049600        PERFORM 325-VERIFICA-FECHA-CALENDARIO
049700        IF NOT AHOCAL-FECHA-ES-VALIDA
049800           MOVE 'N' TO WKS-TRANSACCION-VALIDA
049900        ELSE
050000           IF AHOCAL-FECHA-NUM > WKS-FECHA-PROCESO
050100              MOVE 'N' TO WKS-TRANSACCION-VALIDA
050200           END-IF
050300        END-IF
050400     END-IF.
050500 320-VALIDA-FECHA-E. EXIT.
050600
050700******************************************************************
050800*  325 - PRUEBA DE ANIO BISIESTO Y RANGO DE DIA/MES VALIDO       *
050900*        (SIN FUNCIONES INTRINSECAS - DIVISION Y RESIDUO)        *
051000******************************************************************
051100 325-VERIFICA-FECHA-CALENDARIO SECTION.
051200     MOVE 'N' TO AHOCAL-ES-BISIESTO-SW
051300     MOVE 'N' TO AHOCAL-FECHA-VALIDA-SW
051400     DIVIDE AHOCAL-ANIO BY    4 GIVING AHOCAL-COCIENTE
051500                             REMAINDER AHOCAL-RESIDUO-4
051600     DIVIDE AHOCAL-ANIO BY  100 GIVING AHOCAL-COCIENTE
051700                             REMAINDER AHOCAL-RESIDUO-100
051800     DIVIDE AHOCAL-ANIO BY  400 GIVING AHOCAL-COCIENTE
051900                             REMAINDER AHOCAL-RESIDUO-400
052000     IF AHOCAL-RESIDUO-4 = 0
052100        IF AHOCAL-RESIDUO-100 NOT = 0 OR AHOCAL-RESIDUO-400 = 0
052200           SET AHOCAL-ES-BISIESTO TO TRUE
052300        END-IF
052400     END-IF
052500     IF AHOCAL-MES < 1 OR AHOCAL-MES > 12
052600        MOVE 'N' TO AHOCAL-FECHA-VALIDA-SW
052700     ELSE
052800        MOVE AHOCAL-DIAS-MES(AHOCAL-MES) TO AHOCAL-ULTIMO-DIA-MES
052900        IF AHOCAL-MES = 2 AND AHOCAL-ES-BISIESTO
053000           MOVE 29 TO AHOCAL-ULTIMO-DIA-MES
053100        END-IF
053200        IF AHOCAL-DIA < 1 OR AHOCAL-DIA > AHOCAL-ULTIMO-DIA-MES
053300           MOVE 'N' TO AHOCAL-FECHA-VALIDA-SW
053400        ELSE
053500           SET AHOCAL-FECHA-ES-VALIDA TO TRUE
053600        END-IF
053700     END-IF.
053800 325-VERIFICA-FECHA-CALENDARIO-E. EXIT.
053900
054000******************************************************************
054100*  330 - VALIDA Y NORMALIZA EL TIPO DE MOVIMIENTO (D/W/I)        *
054200******************************************************************
054300 330-VALIDA-TIPO SECTION.
054400     MOVE WKS-TOK-TIPO TO WKS-TIPO-MOVIMIENTO
054500     INSPECT WKS-TIPO-MOVIMIENTO CONVERTING
054600             "abcdefghijklmnopqrstuvwxyz"
054700          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
054800     IF WKS-TIPO-MOVIMIENTO NOT = "D" AND
054900        WKS-TIPO-MOVIMIENTO NOT = "W" AND
055000        WKS-TIPO-MOVIMIENTO NOT = "I"
055100        MOVE 'N' TO WKS-TRANSACCION-VALIDA
055200     END-IF.
055300 330-VALIDA-TIPO-E. EXIT.
055400
055500******************************************************************
055600*  340 - CONVIERTE EL TOKEN DE IMPORTE (TEXTO LIBRE CON PUNTO    *
055700*        DECIMAL OPCIONAL) A UN VALOR NUMERICO CON 2 DECIMALES  *
055800*        REDONDEADO "HALF UP", SIN FUNCIONES INTRINSECAS        *
055900******************************************************************
056000 340-CONVIERTE-IMPORTE SECTION.
056100     MOVE 'S' TO WKS-PM-VALIDO
056200     MOVE ZERO TO WKS-PM-ACUM-ENTERO WKS-PM-ACUM-DECIMAL
056300     MOVE ZERO TO WKS-PM-DECIMALES WKS-PM-CENTAVOS
056400     MOVE 'N' TO WKS-PM-CON-PUNTO
056500     MOVE ZERO TO WKS-MONTO-FINAL
056600     PERFORM 342-MIDE-LONGITUD-IMPORTE
056700     IF WKS-PM-LONGITUD = 0
056800        MOVE 'N' TO WKS-PM-VALIDO
056900     ELSE
057000        PERFORM 345-ESCANEA-IMPORTE
057100     END-IF
057200     IF PM-IMPORTE-VALIDO
057300        PERFORM 348-REDONDEA-CENTAVOS
057400        COMPUTE WKS-MONTO-FINAL =
057500                WKS-PM-ACUM-ENTERO + (WKS-PM-CENTAVOS / 100)
057600        IF WKS-MONTO-FINAL NOT > ZERO
057700           MOVE 'N' TO WKS-TRANSACCION-VALIDA
057800        END-IF
057900     ELSE
058000        MOVE 'N' TO WKS-TRANSACCION-VALIDA
058100     END-IF.
058200 340-CONVIERTE-IMPORTE-E. EXIT.
058300
058400 342-MIDE-LONGITUD-IMPORTE SECTION.
058500     MOVE ZERO TO WKS-PM-LONGITUD
058600     PERFORM 343-RETROCEDE-IMPORTE VARYING WKS-PM-IDX FROM 15
058700             BY -1 UNTIL WKS-PM-IDX = 0 OR
058800                   WKS-TOK-IMPORTE(WKS-PM-IDX:1) NOT = SPACE
058900     MOVE WKS-PM-IDX TO WKS-PM-LONGITUD.
059000 342-MIDE-LONGITUD-IMPORTE-E. EXIT.
059100
059200 343-RETROCEDE-IMPORTE SECTION.
059300     CONTINUE.
059400 343-RETROCEDE-IMPORTE-E. EXIT.
059500
059600 345-ESCANEA-IMPORTE SECTION.
059700     PERFORM 346-ESCANEA-UN-CARACTER VARYING WKS-PM-IDX FROM 1
059800             BY 1 UNTIL WKS-PM-IDX > WKS-PM-LONGITUD.
059900 345-ESCANEA-IMPORTE-E. EXIT.
060000
060100 346-ESCANEA-UN-CARACTER SECTION.
060200     MOVE WKS-TOK-IMPORTE(WKS-PM-IDX:1) TO WKS-PM-CARACTER
060300     EVALUATE TRUE
060400        WHEN WKS-PM-CARACTER = "."
060500           IF PM-CON-PUNTO
060600              MOVE 'N' TO WKS-PM-VALIDO
060700           ELSE
060800              MOVE 'S' TO WKS-PM-CON-PUNTO
060900           END-IF
061000        WHEN WKS-PM-CARACTER IS ES-NUMERICO
061100           MOVE WKS-PM-CARACTER TO WKS-PM-DIGITO
061200           IF PM-CON-PUNTO
061300              ADD 1 TO WKS-PM-DECIMALES
061400              IF WKS-PM-DECIMALES NOT > 4
061500                 COMPUTE WKS-PM-ACUM-DECIMAL =
061600                    WKS-PM-ACUM-DECIMAL * 10 + WKS-PM-DIGITO
061700              END-IF
061800           ELSE
061900              COMPUTE WKS-PM-ACUM-ENTERO =
062000                    WKS-PM-ACUM-ENTERO * 10 + WKS-PM-DIGITO
062100           END-IF
062200        WHEN OTHER
062300           MOVE 'N' TO WKS-PM-VALIDO
062400     END-EVALUATE.
062500 346-ESCANEA-UN-CARACTER-E. EXIT.
062600
062700******************************************************************
062800*  348 - REDONDEA LOS DECIMALES DEL IMPORTE A 2 POSICIONES       *
062900*        (METODO "HALF UP" VIA LA CLAUSULA ROUNDED DEL COMPUTE)  *
063000******************************************************************
063100 348-REDONDEA-CENTAVOS SECTION.
063200     EVALUATE WKS-PM-DECIMALES
063300        WHEN 0
063400           MOVE ZERO TO WKS-PM-CENTAVOS
063500        WHEN 1
063600           COMPUTE WKS-PM-CENTAVOS = WKS-PM-ACUM-DECIMAL * 10
063700        WHEN 2
063800           MOVE WKS-PM-ACUM-DECIMAL TO WKS-PM-CENTAVOS
063900        WHEN OTHER
064000           COMPUTE WKS-PM-DIVISOR = 10 ** (WKS-PM-DECIMALES - 2)
064100           COMPUTE WKS-PM-CENTAVOS ROUNDED =
064200                   WKS-PM-ACUM-DECIMAL / WKS-PM-DIVISOR
064300     END-EVALUATE.
064400 348-REDONDEA-CENTAVOS-E. EXIT.
064500
064600******************************************************************
064700*  400 - LOCALIZA LA CUENTA EN LA TABLA; SI NO EXISTE, LA CREA   *
064800*        CON SALDO CERO Y FECHA DE APERTURA IGUAL A LA FECHA    *
064900*        DEL PROCESO (SERVICIO DE CUENTAS)                      *
065000******************************************************************
065100 400-LOCALIZA-O-CREA-CUENTA SECTION.
065200     MOVE 'N' TO WKS-CUENTA-ENCONTRADA
065300     MOVE ZERO TO WKS-TOTAL-TXN-CUENTA
065400     MOVE ZERO TO WKS-CONTADOR-TXN-DIA
065500     IF CTAM-TOTAL-CUENTAS > 0
065600        PERFORM 401-BUSCA-CUENTA-EXISTENTE VARYING CTAM-IDX
065700                FROM 1 BY 1 UNTIL CTAM-IDX > CTAM-TOTAL-CUENTAS
065800                       OR CUENTA-ENCONTRADA
065900     END-IF
066000     IF NOT CUENTA-ENCONTRADA
066100        ADD 1 TO CTAM-TOTAL-CUENTAS
066200        MOVE CTAM-TOTAL-CUENTAS TO WKS-CTAM-IDX-W
066300        SET CTAM-IDX TO WKS-CTAM-IDX-W
066400        MOVE WKS-TOK-CUENTA(1:10)
066500                            TO CTAM-TAB-NUMERO-CUENTA(CTAM-IDX)
066600        MOVE SPACES
066700                            TO CTAM-TAB-NOMBRE-TITULAR(CTAM-IDX)
066800        MOVE ZERO
066900                            TO CTAM-TAB-SALDO-ACTUAL(CTAM-IDX)
067000        MOVE WKS-FECHA-PROCESO
067100                            TO CTAM-TAB-FECHA-APERTURA(CTAM-IDX)
067200        MOVE "A"
067300                            TO CTAM-TAB-STATUS-CUENTA(CTAM-IDX)
067400        MOVE "AH"
067500                            TO CTAM-TAB-TIPO-CUENTA(CTAM-IDX)
067600        MOVE "Q"                   TO CTAM-TAB-MONEDA(CTAM-IDX)
067700        MOVE ZERO
067800                            TO CTAM-TAB-CODIGO-SUCURSAL(CTAM-IDX)
067900        MOVE SPACES
068000                            TO CTAM-TAB-CODIGO-PRODUCTO(CTAM-IDX)
068100        MOVE SPACES
068200                            TO CTAM-TAB-OFICIAL-APERTURA(CTAM-IDX)
068300        MOVE ZERO                  TO
068400           CTAM-TAB-FECHA-ULTIMO-MOVTO(CTAM-IDX)
068500        MOVE ZERO
068600                            TO CTAM-TAB-CONTADOR-MOVTOS(CTAM-IDX)
068700        MOVE ZERO                TO
068800           CTAM-TAB-TOTAL-INTERES-PAGADO(CTAM-IDX)
068900        MOVE WKS-FECHA-PROCESO     TO CTAM-TAB-UA-FECHA(CTAM-IDX)
069000        MOVE "AHOPOST1"
069100                            TO CTAM-TAB-UA-USUARIO(CTAM-IDX)
069200        ADD 1 TO WKS-EST-CUENTAS-NUEVAS
069300     END-IF
069400*    CUENTA LOS MOVIMIENTOS YA REGISTRADOS PARA ESTA CUENTA (PARA
069500*    LA VALIDACION DE RETIRO INICIAL), Y POR SEPARADO LOS YA
069600*    REGISTRADOS PARA ESTA MISMA FECHA EN CUALQUIER CUENTA, PUES
069700*    LA SERIE DEL ID DE TRANSACCION ES UNICA POR FECHA Y NO POR
069800*    CUENTA (ASI LO EXIGE LA ESPECIFICACION DEL BANCO CENTRAL)
069900     IF MOVL-TOTAL-MOVTOS > 0
070000        PERFORM 402-CUENTA-TXN-CUENTA VARYING MOVL-IDX FROM 1
070100                BY 1 UNTIL MOVL-IDX > MOVL-TOTAL-MOVTOS
070200     END-IF.
070300 400-LOCALIZA-O-CREA-CUENTA-E. EXIT.
070400
070500 401-BUSCA-CUENTA-EXISTENTE SECTION.
070600     IF CTAM-TAB-NUMERO-CUENTA(CTAM-IDX) =
070700        WKS-TOK-CUENTA(1:10)
070800        MOVE 'S' TO WKS-CUENTA-ENCONTRADA
070900     END-IF.
071000 401-BUSCA-CUENTA-EXISTENTE-E. EXIT.
071100
071200 402-CUENTA-TXN-CUENTA SECTION.
071300     IF MOVL-TAB-NUMERO-CUENTA(MOVL-IDX) =
071400        WKS-TOK-CUENTA(1:10)
071500        ADD 1 TO WKS-TOTAL-TXN-CUENTA
071600     END-IF
071700     IF MOVL-TAB-FECHA(MOVL-IDX) = AHOCAL-FECHA-NUM
071800        ADD 1 TO WKS-CONTADOR-TXN-DIA
071900     END-IF.
072000 402-CUENTA-TXN-CUENTA-E. EXIT.
072100
072200******************************************************************
072300*  410 - VALIDA LA TRANSACCION CONTRA EL ESTADO DE LA CUENTA:    *
072400*        UNA PRIMERA TRANSACCION NO PUEDE SER UN RETIRO, Y UN   *
072500*        RETIRO NO PUEDE SOBREGIRAR EL SALDO VIGENTE            *
072600******************************************************************
072700 410-VALIDA-CONTRA-CUENTA SECTION.
072800     IF WKS-TIPO-MOVIMIENTO = "W"
072900        IF WKS-TOTAL-TXN-CUENTA = 0
073000           MOVE 'N' TO WKS-TRANSACCION-VALIDA
073100        ELSE
073200           IF CTAM-TAB-SALDO-ACTUAL(CTAM-IDX) - WKS-MONTO-FINAL <
073300              0
073400              MOVE 'N' TO WKS-TRANSACCION-VALIDA
073500           END-IF
073600        END-IF
073700     END-IF.
073800 410-VALIDA-CONTRA-CUENTA-E. EXIT.
073900
074000******************************************************************
074100*  420 - CALCULA EL NUEVO SALDO DE LA CUENTA SEGUN EL TIPO       *
074200******************************************************************
074300 420-CALCULA-NUEVO-SALDO SECTION.
074400     EVALUATE WKS-TIPO-MOVIMIENTO
074500        WHEN "D"
074600           COMPUTE WKS-SALDO-NUEVO =
074700                   CTAM-TAB-SALDO-ACTUAL(CTAM-IDX) +
074800                      WKS-MONTO-FINAL
074900        WHEN "W"
075000           COMPUTE WKS-SALDO-NUEVO =
075100                   CTAM-TAB-SALDO-ACTUAL(CTAM-IDX) -
075200                      WKS-MONTO-FINAL
075300        WHEN "I"
075400           COMPUTE WKS-SALDO-NUEVO =
075500                   CTAM-TAB-SALDO-ACTUAL(CTAM-IDX) +
075600                      WKS-MONTO-FINAL
075700     END-EVALUATE.
075800 420-CALCULA-NUEVO-SALDO-E. EXIT.
075900
076000******************************************************************
076100*  430 - GENERA EL ID DE TRANSACCION: FECHA + GUION + SECUENCIA  *
076200*        DE 2 DIGITOS ENTRE LAS TRANSACCIONES DE ESA CUENTA EN   *
076300*        ESA MISMA FECHA (BASE 1)                                *
076400******************************************************************
076500 430-GENERA-ID-TRANSACCION SECTION.
076600     COMPUTE WKS-ID-SEQ-DIA = WKS-CONTADOR-TXN-DIA + 1
076700     MOVE SPACES TO WKS-ID-TRANSACCION
076800     STRING WKS-TOK-FECHA   DELIMITED BY SIZE
076900            "-"             DELIMITED BY SIZE
077000            WKS-ID-SEQ-DIA-X DELIMITED BY SIZE
077100       INTO WKS-ID-TRANSACCION
077200     END-STRING.
077300 430-GENERA-ID-TRANSACCION-E. EXIT.
077400
077500******************************************************************
077600*  440 - AGREGA EL MOVIMIENTO A LA TABLA DEL LIBRO MAYOR         *
077700******************************************************************
077800 440-AGREGA-MOVIMIENTO SECTION.
077900     ADD 1 TO MOVL-TOTAL-MOVTOS
078000     MOVE MOVL-TOTAL-MOVTOS TO WKS-MOVL-IDX-W
078100     SET MOVL-IDX TO WKS-MOVL-IDX-W
078200     MOVE WKS-ID-TRANSACCION  TO MOVL-TAB-ID-TRANSACCION(MOVL-IDX)
078300     MOVE AHOCAL-FECHA-NUM    TO MOVL-TAB-FECHA(MOVL-IDX)
078400     MOVE WKS-TOK-CUENTA(1:10) TO MOVL-TAB-NUMERO-CUENTA(MOVL-IDX)
078500     MOVE WKS-TIPO-MOVIMIENTO
078600                         TO MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX)
078700     MOVE WKS-MONTO-FINAL     TO MOVL-TAB-IMPORTE(MOVL-IDX)
078800     MOVE WKS-SALDO-NUEVO
078900                         TO MOVL-TAB-SALDO-RESULTANTE(MOVL-IDX)
079000     MOVE "BT"                TO MOVL-TAB-CANAL(MOVL-IDX)
079100     MOVE "V"
079200                         TO MOVL-TAB-STATUS-MOVIMIENTO(MOVL-IDX)
079300     MOVE WKS-FECHA-PROCESO
079400                         TO MOVL-TAB-FECHA-GRABACION(MOVL-IDX)
079500     MOVE "AHOPOST1"
079600                         TO MOVL-TAB-USUARIO-ORIGEN(MOVL-IDX).
079700 440-AGREGA-MOVIMIENTO-E. EXIT.
079800
079900******************************************************************
080000*  450 - ACTUALIZA EL SALDO Y LOS CONTADORES DE LA CUENTA        *
080100******************************************************************
080200 450-ACTUALIZA-CUENTA SECTION.
080300     MOVE WKS-SALDO-NUEVO    TO CTAM-TAB-SALDO-ACTUAL(CTAM-IDX)
080400     MOVE AHOCAL-FECHA-NUM
080500                         TO CTAM-TAB-FECHA-ULTIMO-MOVTO(CTAM-IDX)
080600     ADD 1 TO CTAM-TAB-CONTADOR-MOVTOS(CTAM-IDX)
080700     IF WKS-TIPO-MOVIMIENTO = "I"
080800        ADD WKS-MONTO-FINAL TO
080900           CTAM-TAB-TOTAL-INTERES-PAGADO(CTAM-IDX)
081000     END-IF
081100     MOVE WKS-FECHA-PROCESO  TO CTAM-TAB-UA-FECHA(CTAM-IDX)
081200     MOVE "AHOPOST1"         TO CTAM-TAB-UA-USUARIO(CTAM-IDX).
081300 450-ACTUALIZA-CUENTA-E. EXIT.
081400
081500******************************************************************
081600*  600 - IMPRIME EL LISTADO COMPLETO DE MOVIMIENTOS DE LA CUENTA *
081700*        RECIEN AFECTADA, ORDENADO POR FECHA Y POR ID            *
081800******************************************************************
081900 600-IMPRIME-MOVIMIENTOS SECTION.
082000     MOVE ZERO TO WKS-REPORTE-TOTAL
082100     PERFORM 601-ARMA-REPORTE-SUBINDICES VARYING MOVL-IDX FROM 1
082200             BY 1 UNTIL MOVL-IDX > MOVL-TOTAL-MOVTOS
082300     PERFORM 610-ORDENA-MOVIMIENTOS-CUENTA
082400     MOVE SPACES TO REG-RPTTRN
082500     WRITE REG-RPTTRN FROM RPT-LINEA-TITULO
082600           AFTER ADVANCING TOP-OF-FORM
082700     MOVE WKS-TOK-CUENTA(1:10) TO RPT-TIT-CUENTA
082800     MOVE SPACES TO REG-RPTTRN
082900     WRITE REG-RPTTRN FROM RPT-LINEA-TITULO
083000     MOVE SPACES TO REG-RPTTRN
083100     WRITE REG-RPTTRN FROM RPT-LINEA-BLANCO
083200     MOVE SPACES TO REG-RPTTRN
083300     WRITE REG-RPTTRN FROM RPT-LINEA-ENCABEZADO
083400     PERFORM 602-IMPRIME-UNA-LINEA VARYING REP-IDX FROM 1 BY 1
083500             UNTIL REP-IDX > WKS-REPORTE-TOTAL.
083600 600-IMPRIME-MOVIMIENTOS-E. EXIT.
083700
083800 601-ARMA-REPORTE-SUBINDICES SECTION.
083900     IF MOVL-TAB-NUMERO-CUENTA(MOVL-IDX) = WKS-TOK-CUENTA(1:10)
084000        ADD 1 TO WKS-REPORTE-TOTAL
084100        SET REP-IDX TO WKS-REPORTE-TOTAL
084200        SET WKS-MOVL-IDX-W TO MOVL-IDX
084300        MOVE WKS-MOVL-IDX-W TO WKS-REPORTE-SUBIND(REP-IDX)
084400     END-IF.
084500 601-ARMA-REPORTE-SUBINDICES-E. EXIT.
084600
084700 602-IMPRIME-UNA-LINEA SECTION.
084800     MOVE WKS-REPORTE-SUBIND(REP-IDX) TO WKS-MOVL-IDX-W
084900     SET MOVL-IDX TO WKS-MOVL-IDX-W
085000     PERFORM 620-ESCRIBE-DETALLE-MOVIMIENTO.
085100 602-IMPRIME-UNA-LINEA-E. EXIT.
085200
085300******************************************************************
085400*  610 - ORDENA LOS SUBINDICES POR FECHA Y LUEGO POR ID DE       *
085500*        TRANSACCION (BURBUJA - TABLA PEQUENA POR CUENTA)        *
085600******************************************************************
085700 610-ORDENA-MOVIMIENTOS-CUENTA SECTION.
085800     IF WKS-REPORTE-TOTAL > 1
085900        MOVE 'S' TO WKS-ORD-CAMBIO
086000        PERFORM 611-PASADA-ORDENAMIENTO UNTIL NOT ORD-HUBO-CAMBIO
086100     END-IF.
086200 610-ORDENA-MOVIMIENTOS-CUENTA-E. EXIT.
086300
086400 611-PASADA-ORDENAMIENTO SECTION.
086500     MOVE 'N' TO WKS-ORD-CAMBIO
086600     PERFORM 615-COMPARA-E-INTERCAMBIA VARYING REP-IDX FROM 1
086700             BY 1 UNTIL REP-IDX > WKS-REPORTE-TOTAL - 1.
086800 611-PASADA-ORDENAMIENTO-E. EXIT.
086900
087000 615-COMPARA-E-INTERCAMBIA SECTION.
087100     SET WKS-MOVL-IDX-W TO WKS-REPORTE-SUBIND(REP-IDX)
087200     SET MOVL-IDX TO WKS-MOVL-IDX-W
087300     MOVE MOVL-TAB-FECHA(MOVL-IDX)          TO WKS-ORD-FECHA-A
087400     MOVE MOVL-TAB-ID-TRANSACCION(MOVL-IDX) TO WKS-ORD-ID-A
087500     SET WKS-MOVL-IDX-W TO WKS-REPORTE-SUBIND(REP-IDX + 1)
087600     SET MOVL-IDX TO WKS-MOVL-IDX-W
087700     IF WKS-ORD-FECHA-A > MOVL-TAB-FECHA(MOVL-IDX) OR
087800        (WKS-ORD-FECHA-A = MOVL-TAB-FECHA(MOVL-IDX) AND
087900         WKS-ORD-ID-A > MOVL-TAB-ID-TRANSACCION(MOVL-IDX))
088000        MOVE WKS-REPORTE-SUBIND(REP-IDX)   TO WKS-ORD-TEMP
088100        MOVE WKS-REPORTE-SUBIND(REP-IDX + 1)
088200               TO WKS-REPORTE-SUBIND(REP-IDX)
088300        MOVE WKS-ORD-TEMP TO WKS-REPORTE-SUBIND(REP-IDX + 1)
088400        MOVE 'S' TO WKS-ORD-CAMBIO
088500     END-IF.
088600 615-COMPARA-E-INTERCAMBIA-E. EXIT.
088700
088800******************************************************************
088900*  620 - ESCRIBE UN RENGLON DE DETALLE DEL MOVIMIENTO            *
089000******************************************************************
089100 620-ESCRIBE-DETALLE-MOVIMIENTO SECTION.
089200     MOVE SPACES TO RPT-LINEA-DETALLE
089300     MOVE MOVL-TAB-FECHA(MOVL-IDX)      TO RPT-DET-FECHA
089400     MOVE MOVL-TAB-ID-TRANSACCION(MOVL-IDX) TO RPT-DET-ID
089500     EVALUATE MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX)
089600        WHEN "D" MOVE "DEP "  TO RPT-DET-TIPO
089700        WHEN "W" MOVE "RET "  TO RPT-DET-TIPO
089800        WHEN "I" MOVE "INT "  TO RPT-DET-TIPO
089900     END-EVALUATE
090000     MOVE MOVL-TAB-IMPORTE(MOVL-IDX)    TO RPT-DET-IMPORTE
090100     MOVE SPACES TO REG-RPTTRN
090200     WRITE REG-RPTTRN FROM RPT-LINEA-DETALLE.
090300 620-ESCRIBE-DETALLE-MOVIMIENTO-E. EXIT.
090400
090500******************************************************************
090600*  900 - REGRABA LOS MAESTROS COMPLETOS A PARTIR DE LAS TABLAS   *
090700******************************************************************
090800 900-GRABA-MAESTROS SECTION.
090900     OPEN OUTPUT ACCMSTR
091000     PERFORM 901-REGRABA-UNA-CUENTA VARYING CTAM-IDX FROM 1 BY 1
091100             UNTIL CTAM-IDX > CTAM-TOTAL-CUENTAS
091200     CLOSE ACCMSTR
091300     OPEN OUTPUT MOVLEDG
091400     PERFORM 902-REGRABA-UN-MOVIMIENTO VARYING MOVL-IDX FROM 1
091500             BY 1 UNTIL MOVL-IDX > MOVL-TOTAL-MOVTOS
091600     CLOSE MOVLEDG.
091700 900-GRABA-MAESTROS-E. EXIT.
091800
091900 901-REGRABA-UNA-CUENTA SECTION.
092000     MOVE CTAM-TAB-NUMERO-CUENTA(CTAM-IDX)
092100                         TO CTAM-NUMERO-CUENTA
092200     MOVE CTAM-TAB-NOMBRE-TITULAR(CTAM-IDX)
092300                         TO CTAM-NOMBRE-TITULAR
092400     MOVE CTAM-TAB-SALDO-ACTUAL(CTAM-IDX)
092500                         TO CTAM-SALDO-ACTUAL
092600     MOVE CTAM-TAB-FECHA-APERTURA(CTAM-IDX)
092700                         TO CTAM-FECHA-APERTURA
092800     MOVE CTAM-TAB-STATUS-CUENTA(CTAM-IDX)
092900                         TO CTAM-STATUS-CUENTA
093000     MOVE CTAM-TAB-TIPO-CUENTA(CTAM-IDX)    TO CTAM-TIPO-CUENTA
093100     MOVE CTAM-TAB-MONEDA(CTAM-IDX)         TO CTAM-MONEDA
093200     MOVE CTAM-TAB-CODIGO-SUCURSAL(CTAM-IDX)
093300                         TO CTAM-CODIGO-SUCURSAL
093400     MOVE CTAM-TAB-CODIGO-PRODUCTO(CTAM-IDX)
093500                         TO CTAM-CODIGO-PRODUCTO
093600     MOVE CTAM-TAB-OFICIAL-APERTURA(CTAM-IDX)
093700                         TO CTAM-OFICIAL-APERTURA
093800     MOVE CTAM-TAB-FECHA-ULTIMO-MOVTO(CTAM-IDX)
093900            TO CTAM-FECHA-ULTIMO-MOVTO
094000     MOVE CTAM-TAB-CONTADOR-MOVTOS(CTAM-IDX)
094100                         TO CTAM-CONTADOR-MOVTOS
094200     MOVE CTAM-TAB-TOTAL-INTERES-PAGADO(CTAM-IDX)
094300            TO CTAM-TOTAL-INTERES-PAGADO
094400     MOVE CTAM-TAB-UA-FECHA(CTAM-IDX)       TO CTAM-UA-FECHA
094500     MOVE CTAM-TAB-UA-USUARIO(CTAM-IDX)     TO CTAM-UA-USUARIO
094600     WRITE CTAM-RECORD.
094700 901-REGRABA-UNA-CUENTA-E. EXIT.
094800
094900 902-REGRABA-UN-MOVIMIENTO SECTION.
095000     MOVE MOVL-TAB-ID-TRANSACCION(MOVL-IDX)
095100                         TO MOVL-ID-TRANSACCION
095200     MOVE MOVL-TAB-FECHA(MOVL-IDX)            TO MOVL-FECHA
095300     MOVE MOVL-TAB-NUMERO-CUENTA(MOVL-IDX)
095400                         TO MOVL-NUMERO-CUENTA
095500     MOVE MOVL-TAB-TIPO-MOVIMIENTO(MOVL-IDX)
095600                         TO MOVL-TIPO-MOVIMIENTO
095700     MOVE MOVL-TAB-IMPORTE(MOVL-IDX)          TO MOVL-IMPORTE
095800     MOVE MOVL-TAB-SALDO-RESULTANTE(MOVL-IDX)
095900                         TO MOVL-SALDO-RESULTANTE
096000     MOVE MOVL-TAB-CANAL(MOVL-IDX)            TO MOVL-CANAL
096100     MOVE MOVL-TAB-STATUS-MOVIMIENTO(MOVL-IDX)
096200                         TO MOVL-STATUS-MOVIMIENTO
096300     MOVE MOVL-TAB-FECHA-GRABACION(MOVL-IDX)
096400                         TO MOVL-FECHA-GRABACION
096500     MOVE MOVL-TAB-USUARIO-ORIGEN(MOVL-IDX)
096600                         TO MOVL-USUARIO-ORIGEN
096700     WRITE MOVL-RECORD.
096800 902-REGRABA-UN-MOVIMIENTO-E. EXIT.
096900
097000******************************************************************
097100*  950 - IMPRIME AL CONSOLE UN RESUMEN DE LA CORRIDA             *
097200******************************************************************
097300 950-IMPRIME-ESTADISTICAS SECTION.
097400     DISPLAY "AHOPOST1 - RESUMEN DE LA CORRIDA" UPON CONSOLE
097500     MOVE WKS-EST-LEIDAS TO WKS-MASCARA-CONTADOR
097600     DISPLAY "  LINEAS LEIDAS     : " WKS-MASCARA-CONTADOR
097700             UPON CONSOLE
097800     MOVE WKS-EST-ACEPTADAS TO WKS-MASCARA-CONTADOR
097900     DISPLAY "  TRANSACCIONES OK  : " WKS-MASCARA-CONTADOR
098000             UPON CONSOLE
098100     MOVE WKS-EST-RECHAZADAS TO WKS-MASCARA-CONTADOR
098200     DISPLAY "  LINEAS RECHAZADAS : " WKS-MASCARA-CONTADOR
098300             UPON CONSOLE
098400     MOVE WKS-EST-CUENTAS-NUEVAS TO WKS-MASCARA-CONTADOR
098500     DISPLAY "  CUENTAS NUEVAS    : " WKS-MASCARA-CONTADOR
098600             UPON CONSOLE.
098700 950-IMPRIME-ESTADISTICAS-E. EXIT.
098800
098900******************************************************************
099000*  990 - CIERRA LOS ARCHIVOS REMANENTES DEL PROCESO              *
099100******************************************************************
099200 990-CIERRA-ARCHIVOS SECTION.
099300     CLOSE ENTTRN
099400     CLOSE RPTTRN.
099500 990-CIERRA-ARCHIVOS-E. EXIT.
